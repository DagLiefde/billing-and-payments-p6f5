000100******************************************************************        
000200*    COPY MEMBER  = SHPMSTC                                               
000300*    DESCRIPTIVE NAME = SHIPMENT MASTER RECORD LAYOUT                     
000400*                                                                         
000500*    USED BY = INVBAT01                                                   
000600*                                                                         
000700*    FUNCTION = ONE SHIPMENT PER RECORD, KEYED BY SHP-ID,                 
000800*               ASCENDING SEQUENCE.  THE INVOICED/LOCKED FLAGS            
000900*               DRIVE THE DUPLICATE-BILLING CHECK IN INVBAT01.            
001000*                                                                         
001010*    NO FILLER - THE FREIGHT REGISTER INTERCHANGE FORMAT IS               
001020*    FULLY PACKED AT 37 BYTES, NO SLACK TO PAD WITHOUT BREAKING           
001030*    THE FIXED-LENGTH FILE OTHER SHOPS STILL READ.                        
001100******************************************************************        
001200*    CHANGE LOG                                                *          
001300*    ----------                                                *          
001400*    89-05-19  RSK  ORIGINAL LAYOUT - FREIGHT REGISTER PROJ    *  CL*01   
001500*    03-06-24  MFR  ADDED SHP-INVOICED FOR BILLING TIE-IN      *  CL*02   
001600*    11-03-08  DPT  ACTUALLY WIRED INTO INVBAT01'S FD - WAS    *  CL*03   
001700*                   AN ORPHAN, INVBAT01 HAND-ROLLED THE        *  CL*03   
001800*                   RECORD.  DROPPED THE STRAY 3-BYTE FILLER   *  CL*03   
001900*                   THAT HAD INFLATED IT PAST 37 BYTES.        *  CL*03   
002000******************************************************************        
002100 01  SHIPMENT-MASTER-RECORD.                                              
002200     05  SHP-ID                       PIC 9(08).                          
002300     05  SHP-REFERENCE                PIC X(12).                          
002400     05  SHP-STATUS                   PIC X(01).                          
002500         88  SHP-STATUS-CREATED           VALUE 'C'.                      
002600         88  SHP-STATUS-DELIVERED         VALUE 'D'.                      
002700         88  SHP-STATUS-CANCELLED         VALUE 'X'.                      
002800     05  SHP-LOCKED                   PIC X(01).                          
002900         88  SHP-IS-LOCKED                VALUE 'Y'.                      
003000         88  SHP-NOT-LOCKED               VALUE 'N'.                      
003100     05  SHP-INVOICED                 PIC X(01).                          
003200         88  SHP-IS-INVOICED              VALUE 'Y'.                      
003300         88  SHP-NOT-INVOICED             VALUE 'N'.                      
003400     05  SHP-CREATED-AT               PIC 9(14).                          
