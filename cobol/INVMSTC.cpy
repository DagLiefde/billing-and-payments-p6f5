000100******************************************************************        
000200*    COPY MEMBER  = INVMSTC                                               
000300*    DESCRIPTIVE NAME = INVOICE MASTER RECORD LAYOUT                      
000400*                                                                         
000500*    USED BY = INVBAT01, INVPDF01                                         
000600*                                                                         
000700*    FUNCTION = ONE INVOICE PER RECORD, KEYED BY INV-ID.  CARRIES         
000800*               STATUS/VERSION/FOLIO STATE AND UP TO 10 LINE              
000900*               ITEMS WITH THEIR COMPUTED LINE TOTALS.                    
001000******************************************************************        
001100*    CHANGE LOG                                                *          
001200*    ----------                                                *          
001300*    88-04-11  RSK  ORIGINAL LAYOUT - BILLING CONVERSION PROJ  *  CL*01   
001400*    92-11-05  RSK  ADDED INV-DUE-DATE, INV-CREATED-BY         *  CL*02   
001500*    95-01-30  WLT  ITEM SLOTS RAISED 6 TO 10 PER REQ BL-114   *  CL*03   
001600*    98-08-14  DHM  Y2K - INV-CREATED-AT/UPDATED-AT TO 9(14)   *  CL*04   
001700*    03-06-24  MFR  ADDED INV-FISCAL-FOLIO, INV-VERSION        *  CL*05   
001800*    07-02-02  JQP  ADDED PAID STATUS VALUE 'P' PER REQ BL-207 *  CL*06   
001850*    11-03-09  DPT  FOLIO WIDENED 20 TO 28 - WAS TRUNCATING THE * CL*07   
001860*                   INVOICE ID OFF THE STAMPED FOLIO.  TAKEN    * CL*07   
001870*                   FROM THE TRAILING FILLER, RECORD LENGTH     * CL*07   
001880*                   UNCHANGED.                                  * CL*07   
001900******************************************************************        
002000 01  INVOICE-MASTER-RECORD.                                               
002100     05  INV-ID                       PIC 9(08).                          
002200     05  INV-CLIENT-ID                PIC 9(08).                          
002300     05  INV-INVOICE-DATE             PIC 9(08).                          
002400     05  INV-DUE-DATE                 PIC 9(08).                          
002500     05  INV-STATUS                   PIC X(01).                          
002600         88  INV-STATUS-DRAFT             VALUE 'D'.                      
002700         88  INV-STATUS-ISSUED            VALUE 'I'.                      
002800         88  INV-STATUS-PAID              VALUE 'P'.                      
002900     05  INV-TOTAL-AMOUNT             PIC S9(11)V99  COMP-3.              
003000     05  INV-TOTAL-AMOUNT-X  REDEFINES                                    
003100         INV-TOTAL-AMOUNT             PIC X(07).                          
003200     05  INV-VERSION                  PIC 9(04).                          
003300     05  INV-FISCAL-FOLIO             PIC X(28).                          
003400     05  INV-FISCAL-FOLIO-R  REDEFINES                                    
003500         INV-FISCAL-FOLIO.                                                
003600         10  INV-FOLIO-PREFIX         PIC X(05).                          
003700         10  INV-FOLIO-NUMERIC-PART   PIC X(23).                          
003800     05  INV-CREATED-BY               PIC 9(08).                          
003900     05  INV-UPDATED-BY               PIC 9(08).                          
004000     05  INV-CREATED-AT               PIC 9(14).                          
004100     05  INV-UPDATED-AT               PIC 9(14).                          
004200     05  INV-ITEM-COUNT               PIC 9(02).                          
004300     05  INV-ITEM OCCURS 10 TIMES                                         
004400                 INDEXED BY INV-ITEM-IX.                                  
004500         10  ITM-SHIPMENT-ID          PIC 9(08).                          
004600         10  ITM-DESCRIPTION          PIC X(30).                          
004700         10  ITM-QUANTITY             PIC 9(05)      COMP.                
004800         10  ITM-UNIT-PRICE           PIC 9(07)V99   COMP-3.              
004900         10  ITM-LINE-TOTAL           PIC S9(11)V99  COMP-3.              
005000     05  FILLER                       PIC X(04).                          
