000100******************************************************************        
000200*    COPY MEMBER  = IDMKEYC                                               
000300*    DESCRIPTIVE NAME = ISSUE IDEMPOTENCY KEY RECORD                      
000400*                                                                         
000500*    USED BY = INVBAT01                                                   
000600*                                                                         
000700*    FUNCTION = ONE ROW PER SUCCESSFUL ISSUE REQUEST REPLAY KEY.          
000800*               SEARCHED IN MEMORY BEFORE AN ISSUE IS APPLIED SO          
000900*               A REPLAYED REQUEST-ID IS A NO-OP.                         
001000******************************************************************        
001100*    CHANGE LOG                                                *          
001200*    ----------                                                *          
001300*    03-06-24  MFR  ORIGINAL LAYOUT - REQ BL-118 REPLAY GUARD  *  CL*01   
001400******************************************************************        
001500 01  IDEMPOTENCY-KEY-RECORD.                                              
001600     05  IDM-SERVICE-KEY              PIC X(30).                          
001700     05  IDM-CREATED-AT               PIC 9(14).                          
001800     05  FILLER                       PIC X(02).                          
