000100******************************************************************        
000200*    COPY MEMBER  = INVHSTC                                               
000300*    DESCRIPTIVE NAME = INVOICE HISTORY (AUDIT TRAIL) RECORD              
000400*                                                                         
000500*    USED BY = INVBAT01                                                   
000600*                                                                         
000700*    FUNCTION = ONE HISTORY ROW PER INVOICE MUTATION.  APPENDED           
000800*               TO INVOICE-HISTORY IN CHRONOLOGICAL ORDER.                
000900******************************************************************        
001000*    CHANGE LOG                                                *          
001100*    ----------                                                *          
001200*    03-06-24  MFR  ORIGINAL LAYOUT - AUDIT TRAIL REQ BL-118   *  CL*01   
001300******************************************************************        
001400 01  INVOICE-HISTORY-RECORD.                                              
001500     05  HST-INVOICE-ID               PIC 9(08).                          
001600     05  HST-VERSION                  PIC 9(04).                          
001700     05  HST-CHANGED-BY               PIC 9(08).                          
001800     05  HST-CHANGED-AT               PIC 9(14).                          
001900     05  HST-CHANGE-SUMMARY           PIC X(50).                          
002000     05  FILLER                       PIC X(04).                          
