000100******************************************************************        
000200*    COPY MEMBER  = INVWRKC                                               
000300*    DESCRIPTIVE NAME = COMMON WORKING STORAGE - BILLING BATCH            
000400*                                                                         
000500*    USED BY = INVBAT01, INVPDF01                                         
000600*                                                                         
000700*    FUNCTION = FILE STATUS SWITCHES, EOF SWITCHES, RUN DATE/TIME         
000800*               AND THE REPORT HEADING/TOTALS AREAS SHARED BY             
000900*               BOTH PROGRAMS IN THE BILLING BATCH.                       
001000******************************************************************        
001100*    CHANGE LOG                                                *          
001200*    ----------                                                *          
001300*    03-06-24  MFR  ORIGINAL LAYOUT - REQ BL-118               *  CL*01   
001400*    04-10-11  MFR  ADDED PDF DOC COUNTERS FOR REQ BL-142      *  CL*02   
001500******************************************************************        
001600 01  WS-FILE-STATUSES.                                                    
001700     05  WS-INVTRX-STATUS             PIC X(02)  VALUE SPACES.            
001800     05  WS-SHPMST-STATUS             PIC X(02)  VALUE SPACES.            
001900     05  WS-INVMST-IN-STATUS          PIC X(02)  VALUE SPACES.            
002000     05  WS-INVMST-OUT-STATUS         PIC X(02)  VALUE SPACES.            
002100     05  WS-INVHST-STATUS             PIC X(02)  VALUE SPACES.            
002200     05  WS-IDMKEY-STATUS             PIC X(02)  VALUE SPACES.            
002300     05  WS-PDFLOG-STATUS             PIC X(02)  VALUE SPACES.            
002400     05  WS-BATRPT-STATUS             PIC X(02)  VALUE SPACES.            
002450    05  FILLER                       PIC X(02)  VALUE SPACES.             
002500                                                                          
002600 01  WS-SWITCHES.                                                         
002700     05  WS-TRAN-EOF-SW               PIC X(01)  VALUE 'N'.               
002800         88  WS-TRAN-EOF                  VALUE 'Y'.                      
002900         88  WS-TRAN-NOT-EOF               VALUE 'N'.                     
003000     05  WS-INVMST-EOF-SW             PIC X(01)  VALUE 'N'.               
003100         88  WS-INVMST-EOF                 VALUE 'Y'.                     
003200         88  WS-INVMST-NOT-EOF             VALUE 'N'.                     
003300     05  WS-TRAN-OK-SW                PIC X(01)  VALUE 'Y'.               
003400         88  WS-TRAN-OK                    VALUE 'Y'.                     
003500         88  WS-TRAN-REJECTED              VALUE 'N'.                     
003600     05  WS-ALREADY-ISSUED-SW         PIC X(01)  VALUE 'N'.               
003700         88  WS-ALREADY-ISSUED             VALUE 'Y'.                     
003800     05  WS-FIRST-DETAIL-SW           PIC X(01)  VALUE 'Y'.               
003900         88  WS-FIRST-DETAIL-LINE          VALUE 'Y'.                     
003950    05  FILLER                       PIC X(01)  VALUE SPACES.             
004000                                                                          
004100 01  WS-REJECT-REASON                PIC X(30)  VALUE SPACES.             
004200                                                                          
004300 01  WS-RUN-DATE-TIME.                                                    
004400     05  WS-RUN-DATE.                                                     
004500         10  WS-RUN-DT-YY             PIC 9(02).                          
004600         10  WS-RUN-DT-MM             PIC 9(02).                          
004700         10  WS-RUN-DT-DD             PIC 9(02).                          
004800     05  WS-RUN-TIME.                                                     
004900         10  WS-RUN-TM-HH             PIC 9(02).                          
005000         10  WS-RUN-TM-MIN            PIC 9(02).                          
005100         10  WS-RUN-TM-SS             PIC 9(02).                          
005200         10  WS-RUN-TM-HS             PIC 9(02).                          
005250    05  FILLER                       PIC X(02).                           
005300                                                                          
005400 01  WS-RUN-TIMESTAMP                 PIC 9(14)  VALUE ZEROS.             
005500 01  WS-RUN-TIMESTAMP-R  REDEFINES                                        
005600     WS-RUN-TIMESTAMP.                                                    
005700     05  WS-RUN-TS-CCYY               PIC 9(04).                          
005800     05  WS-RUN-TS-MM                 PIC 9(02).                          
005900     05  WS-RUN-TS-DD                 PIC 9(02).                          
006000     05  WS-RUN-TS-HH                 PIC 9(02).                          
006100     05  WS-RUN-TS-MIN                PIC 9(02).                          
006200     05  WS-RUN-TS-SS                 PIC 9(02).                          
006300                                                                          
006400 01  WS-RUN-USER-ID                   PIC 9(08)  VALUE ZEROS.             
006500                                                                          
006600 01  WS-REPORT-TOTALS.                                                    
006700     05  WS-TRANS-READ-CT             PIC S9(07) COMP-3  VALUE +0.        
006800     05  WS-CREATED-CT                PIC S9(07) COMP-3  VALUE +0.        
006900     05  WS-UPDATED-CT                PIC S9(07) COMP-3  VALUE +0.        
007000     05  WS-ISSUED-CT                 PIC S9(07) COMP-3  VALUE +0.        
007100     05  WS-ALREADY-ISSUED-CT         PIC S9(07) COMP-3  VALUE +0.        
007200     05  WS-REJECTED-CT               PIC S9(07) COMP-3  VALUE +0.        
007300     05  WS-GRAND-TOTAL-AMT           PIC S9(11)V99                       
007400                                           COMP-3  VALUE +0.              
007500     05  WS-PDF-GENERATED-CT          PIC S9(07) COMP-3  VALUE +0.        
007600     05  WS-PDF-FAILED-CT             PIC S9(07) COMP-3  VALUE +0.        
007650    05  FILLER                       PIC X(04).                           
007700                                                                          
007800 01  WS-CLIENT-BREAK.                                                     
007900     05  WS-BREAK-CLIENT-ID           PIC 9(08)  VALUE ZEROS.             
008000     05  WS-BREAK-INVOICE-CT          PIC S9(07) COMP-3  VALUE +0.        
008100     05  WS-BREAK-AMOUNT              PIC S9(11)V99                       
008200                                           COMP-3  VALUE +0.              
008250    05  FILLER                       PIC X(04).                           
008300                                                                          
008400 01  WS-WORK-FIELDS.                                                      
008500     05  WS-NEXT-INVOICE-ID           PIC 9(08)  VALUE ZEROS.             
008600     05  WS-INVOICE-TABLE-MAX         PIC S9(04) COMP  VALUE +0.          
008700     05  WS-SHIPMENT-TABLE-MAX        PIC S9(04) COMP  VALUE +0.          
008800     05  WS-IDMKEY-TABLE-MAX          PIC S9(04) COMP  VALUE +0.          
008900     05  WS-LINE-TOTAL-WORK           PIC S9(11)V99                       
009000                                           COMP-3  VALUE +0.              
009100     05  WS-INVOICE-TOTAL-WORK        PIC S9(11)V99                       
009200                                           COMP-3  VALUE +0.              
009300     05  WS-SUBSCRIPT                 PIC S9(04) COMP  VALUE +0.          
009350    05  FILLER                       PIC X(04).                           
