000100******************************************************************        
000200*    COPY MEMBER  = PDFLOGC                                               
000300*    DESCRIPTIVE NAME = INVOICE PDF GENERATION LOG RECORD                 
000400*                                                                         
000500*    USED BY = INVPDF01                                                   
000600*                                                                         
000700*    FUNCTION = ONE ROW PER DOCUMENT-GENERATION ATTEMPT.                  
000800*               APPENDED TO PDF-LOG IN CHRONOLOGICAL ORDER.               
000900******************************************************************        
001000*    CHANGE LOG                                                *          
001100*    ----------                                                *          
001200*    04-10-11  MFR  ORIGINAL LAYOUT - REQ BL-142 PDF RENDER    *  CL*01   
001300******************************************************************        
001400 01  PDF-LOG-RECORD.                                                      
001500     05  PDF-INVOICE-ID               PIC 9(08).                          
001600     05  PDF-STATUS                   PIC X(01).                          
001700         88  PDF-STATUS-PENDING           VALUE 'P'.                      
001800         88  PDF-STATUS-SUCCESS           VALUE 'S'.                      
001900         88  PDF-STATUS-FAILED            VALUE 'F'.                      
002000     05  PDF-URL                      PIC X(60).                          
002100     05  PDF-TEMPLATE                 PIC X(10).                          
002200     05  PDF-ERROR-MSG                PIC X(50).                          
002300     05  PDF-GENERATED-BY             PIC 9(08).                          
002400     05  FILLER                       PIC X(05).                          
