000100******************************************************************        
000200*    COPY MEMBER  = INVTRXC                                               
000300*    DESCRIPTIVE NAME = INVOICE TRANSACTION RECORD LAYOUT                 
000400*                                                                         
000500*    USED BY = INVBAT01                                                   
000600*                                                                         
000700*    FUNCTION = ONE TRANSACTION PER REQUESTED INVOICE ACTION,             
000800*               INPUT TO THE INVOICE CREATE/UPDATE/ISSUE BATCH.           
000900*               CARRIES UP TO 10 BILLABLE LINE ITEM SLOTS.                
001000******************************************************************        
001100*    CHANGE LOG                                                *          
001200*    ----------                                                *          
001300*    88-04-11  RSK  ORIGINAL LAYOUT - BILLING CONVERSION PROJ  *  CL*01   
001400*    91-09-02  RSK  ADDED TRX-DUE-DATE FOR NET-TERMS BILLING   *  CL*02   
001500*    95-01-30  WLT  ITEM SLOTS RAISED 6 TO 10 PER REQ BL-114   *  CL*03   
001600*    99-02-19  DHM  Y2K - DATE FIELDS CONFIRMED CCYYMMDD       *  CL*04   
001700*    03-06-24  MFR  ADDED TRX-REQUEST-ID FOR ISSUE REPLAY CHK  *  CL*05   
001800******************************************************************        
001900 01  INVOICE-TRX-RECORD.                                                  
002000     05  TRX-ACTION                  PIC X(01).                           
002100         88  TRX-ACTION-CREATE           VALUE 'C'.                       
002200         88  TRX-ACTION-UPDATE           VALUE 'U'.                       
002300         88  TRX-ACTION-ISSUE            VALUE 'I'.                       
002400     05  TRX-INVOICE-ID               PIC 9(08).                          
002500     05  TRX-CLIENT-ID                PIC 9(08).                          
002600     05  TRX-INVOICE-DATE             PIC 9(08).                          
002700     05  TRX-INVOICE-DATE-R  REDEFINES                                    
002800         TRX-INVOICE-DATE.                                                
002900         10  TRX-INV-DT-CCYY          PIC 9(04).                          
003000         10  TRX-INV-DT-MM            PIC 9(02).                          
003100         10  TRX-INV-DT-DD            PIC 9(02).                          
003200     05  TRX-DUE-DATE                 PIC 9(08).                          
003300     05  TRX-VERSION                  PIC 9(04).                          
003400     05  TRX-REQUEST-ID               PIC X(12).                          
003500     05  TRX-ITEM-COUNT               PIC 9(02).                          
003600     05  TRX-ITEM OCCURS 10 TIMES                                         
003700                 INDEXED BY TRX-ITEM-IX.                                  
003800         10  ITM-SHIPMENT-ID          PIC 9(08).                          
003900         10  ITM-DESCRIPTION          PIC X(30).                          
004000         10  ITM-QUANTITY             PIC 9(05)      COMP.                
004100         10  ITM-UNIT-PRICE           PIC 9(07)V99   COMP-3.              
004200     05  FILLER                       PIC X(09).                          
