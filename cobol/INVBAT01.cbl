000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE BILLING SYSTEMS GROUP              
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  INVBAT01                                                      
000600*                                                                         
000700* READS A SEQUENTIAL INVOICE-ACTION TRANSACTION FILE AND                  
000800* APPLIES CREATE/UPDATE/ISSUE REQUESTS AGAINST THE IN-MEMORY              
000900* INVOICE MASTER AND SHIPMENT MASTER TABLES, WITH A REPLAY                
001000* GUARD ON ISSUE AND A FULL AUDIT TRAIL OF EVERY MUTATION.                
001100*                                                                         
001200* TRANSACTION RECORD LAYOUT - SEE COPYBOOK INVTRXC                        
001300*     TRX-ACTION   'C' = CREATE  'U' = UPDATE  'I' = ISSUE                
001400*     TRX-ITEM OCCURS 10 TIMES CARRIES THE BILLABLE LINES                 
001500*                                                                         
001600* A TRANSACTION THAT FAILS ANY BUSINESS RULE IS REJECTED TO               
001700* THE BATCH REPORT WITH ITS REASON CODE; THE MASTER FILES ARE             
001800* NOT TOUCHED FOR A REJECTED TRANSACTION.                                 
001900****************************************************************          
002000*    CHANGE LOG                                                *          
002100*    ----------                                                *          
002200*    88-04-19  RSK  ORIGINAL PROGRAM - BILLING CONVERSION PROJ *  CL*01   
002300*    89-05-22  RSK  TIED SHIPMENT REGISTER INTO INVOICE CREATE *  CL*02   
002400*    91-09-05  RSK  ADDED DUE-DATE CARRY THROUGH ON CREATE     *  CL*03   
002500*    92-11-08  RSK  ADDED INVOICE-UPDATE ACTION PER REQ BL-071 *  CL*04   
002600*    95-01-30  WLT  LINE ITEM SLOTS RAISED 6 TO 10 PER BL-114  *  CL*05   
002700*    97-03-11  WLT  CONTROL BREAK ON CLIENT ID ADDED TO RPT    *  CL*06   
002800*    98-08-14  DHM  Y2K - ALL DATE/TIMESTAMP FIELDS TO CCYY    *  CL*07   
002900*    99-02-19  DHM  Y2K - VERIFIED NO 2-DIGIT YEAR MATH REMAINS*  CL*08   
003000*    02-04-02  MFR  REJECTED TOTAL OVERFLOW NOW STOPS THE ITEM *  CL*09   
003100*    03-06-24  MFR  ADDED INVOICE-ISSUE ACTION PER REQ BL-118  *  CL*10   
003200*    03-06-24  MFR  ADDED IDEMPOTENCY KEY REPLAY GUARD ON ISSUE*  CL*11   
003300*    03-07-02  MFR  ADDED INVOICE HISTORY / AUDIT TRAIL WRITER *  CL*12   
003400*    04-01-14  JQP  DUPLICATE SHIPMENT CHECK EXEMPTS OWN LINES *  CL*13   
003500*    07-02-02  JQP  VERSION-CONFLICT CHECK ADDED PER REQ BL-207*  CL*14   
003600*    07-02-02  JQP  FISCAL FOLIO ASSIGNMENT ADDED TO ISSUE STEP*  CL*15   
003700*    10-11-30  DPT  INVOICE TABLE RAISED 2000 TO 5000 ENTRIES  *  CL*16   
003720*    11-03-08  DPT  SHIPMENT RELEASE ON UPDATE ACTUALLY WIRED I*  CL*17   
003740*    11-03-08  DPT  ISSUE RETRY ON NON-DRAFT INVOICE NOW A NO-O*  CL*18   
003760*    11-03-08  DPT  FISCAL VALIDATION CHECKS TOTAL AMT NOT DATE*  CL*19   
003780*    11-03-08  DPT  NEW DRAFT UPDATED-BY/AT ZEROED, NOT STAMPED*  CL*20   
003785*    11-03-09  DPT  SHIPMENT MASTER FD NOW COPIES SHPMSTC       * CL*21   
003790*    11-03-09  DPT  FISCAL FOLIO WIDENED - WAS TRUNCATING INV-ID* CL*22   
003795*    11-03-09  DPT  ITEM COUNT UPPER BOUND CHECK ADDED (MAX 10) * CL*23   
003800****************************************************************          
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID.    INVBAT01.                                                 
004100 AUTHOR.        M F ROURKE.                                               
004200 INSTALLATION.  BILLING SYSTEMS GROUP - DATA CENTER 2.                    
004300 DATE-WRITTEN.  APRIL 1988.                                               
004400 DATE-COMPILED.                                                           
004500 SECURITY.      COMPANY CONFIDENTIAL - BATCH BILLING SUBSYSTEM.           
004600****************************************************************          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-3081.                                               
005000 OBJECT-COMPUTER. IBM-3081.                                               
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     UPSI-0 ON RECREATE-RUN-SW.                                           
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT INVOICE-TRX-FILE   ASSIGN TO INVTRAN                          
005700         ACCESS IS SEQUENTIAL                                             
005800         FILE STATUS IS WS-INVTRX-STATUS.                                 
005900                                                                          
006000     SELECT SHIPMENT-MASTER-FILE ASSIGN TO SHPMAST                        
006100         ACCESS IS SEQUENTIAL                                             
006200         FILE STATUS IS WS-SHPMST-STATUS.                                 
006300                                                                          
006400     SELECT SHIPMENT-MASTER-OUT  ASSIGN TO SHPMOUT                        
006500         ACCESS IS SEQUENTIAL                                             
006600         FILE STATUS IS WS-SHPMST-STATUS.                                 
006700                                                                          
006800     SELECT INVOICE-MASTER-IN   ASSIGN TO INVMAST                         
006900         ACCESS IS SEQUENTIAL                                             
007000         FILE STATUS IS WS-INVMST-IN-STATUS.                              
007100                                                                          
007200     SELECT INVOICE-MASTER-OUT  ASSIGN TO INVMOUT                         
007300         ACCESS IS SEQUENTIAL                                             
007400         FILE STATUS IS WS-INVMST-OUT-STATUS.                             
007500                                                                          
007600     SELECT INVOICE-HISTORY-FILE ASSIGN TO INVHIST                        
007700         ACCESS IS SEQUENTIAL                                             
007800         FILE STATUS IS WS-INVHST-STATUS.                                 
007900                                                                          
008000     SELECT IDEMPOTENCY-FILE    ASSIGN TO IDMKEYS                         
008100         ACCESS IS SEQUENTIAL                                             
008200         FILE STATUS IS WS-IDMKEY-STATUS.                                 
008300                                                                          
008400     SELECT BATCH-REPORT-FILE   ASSIGN TO BATRPT                          
008500         ACCESS IS SEQUENTIAL                                             
008600         FILE STATUS IS WS-BATRPT-STATUS.                                 
008700****************************************************************          
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000                                                                          
009100 FD  INVOICE-TRX-FILE                                                     
009200     RECORDING MODE IS F                                                  
009300     BLOCK CONTAINS 0 RECORDS.                                            
009400 COPY INVTRXC.                                                            
009500                                                                          
009600 FD  SHIPMENT-MASTER-FILE                                                 
009700     RECORDING MODE IS F                                                  
009800     BLOCK CONTAINS 0 RECORDS.                                            
009850 COPY SHPMSTC REPLACING ==SHIPMENT-MASTER-RECORD==                        
009870                      BY ==SHPMST-IN-RECORD==.                            
010000                                                                          
010100 FD  SHIPMENT-MASTER-OUT                                                  
010200     RECORDING MODE IS F                                                  
010300     BLOCK CONTAINS 0 RECORDS.                                            
010350 COPY SHPMSTC REPLACING ==SHIPMENT-MASTER-RECORD==                        
010370                      BY ==SHPMST-OUT-RECORD==.                           
010500                                                                          
010600 FD  INVOICE-MASTER-IN                                                    
010700     RECORDING MODE IS F                                                  
010800     BLOCK CONTAINS 0 RECORDS.                                            
010900 COPY INVMSTC REPLACING ==INVOICE-MASTER-RECORD==                         
011000                      BY ==INVMST-IN-RECORD-DATA==.                       
011100                                                                          
011200 FD  INVOICE-MASTER-OUT                                                   
011300     RECORDING MODE IS F                                                  
011400     BLOCK CONTAINS 0 RECORDS.                                            
011500 COPY INVMSTC.                                                            
011600                                                                          
011700 FD  INVOICE-HISTORY-FILE                                                 
011800     RECORDING MODE IS F                                                  
011900     BLOCK CONTAINS 0 RECORDS.                                            
012000 COPY INVHSTC.                                                            
012100                                                                          
012200 FD  IDEMPOTENCY-FILE                                                     
012300     RECORDING MODE IS F                                                  
012400     BLOCK CONTAINS 0 RECORDS.                                            
012500 COPY IDMKEYC.                                                            
012600                                                                          
012700 FD  BATCH-REPORT-FILE                                                    
012800     RECORDING MODE IS F.                                                 
012900 01  BATCH-REPORT-RECORD             PIC X(132).                          
013000                                                                          
013100****************************************************************          
013200 WORKING-STORAGE SECTION.                                                 
013300****************************************************************          
013400 COPY INVWRKC.                                                            
013500                                                                          
013600*    SHIPMENT REGISTER - IN MEMORY TABLE, LOADED ASCENDING BY             
013700*    SHP-ID SO ITEM VALIDATION CAN SEARCH IT DURING CREATE/               
013800*    UPDATE.  RAISED FROM 2000 TO 5000 ENTRIES PER REQ DP-233.            
013900 01  SHIPMENT-TABLE-AREA.                                                 
014000     05  SHP-TABLE-COUNT              PIC S9(04) COMP VALUE +0.           
014050    05  FILLER                       PIC X(04).                           
014100     05  SHP-TABLE OCCURS 1 TO 5000 TIMES                                 
014200                  DEPENDING ON SHP-TABLE-COUNT                            
014300                  ASCENDING KEY IS TBL-SHP-ID                             
014400                  INDEXED BY SHP-IX.                                      
014500         10  TBL-SHP-ID               PIC 9(08).                          
014600         10  TBL-SHP-REFERENCE        PIC X(12).                          
014700         10  TBL-SHP-STATUS           PIC X(01).                          
014800         10  TBL-SHP-LOCKED           PIC X(01).                          
014900         10  TBL-SHP-INVOICED         PIC X(01).                          
015000         10  TBL-SHP-CREATED-AT       PIC 9(14).                          
015100                                                                          
015200*    INVOICE MASTER - IN MEMORY TABLE.  A FRESH RUN LOADS ZERO            
015300*    ROWS; A RERUN LOADS THE PRIOR RUN'S INVOICE-MASTER-IN SO             
015400*    UPDATE/ISSUE TRANSACTIONS CAN FIND EARLIER-CREATED DRAFTS.           
015500 01  INVOICE-TABLE-AREA.                                                  
015600     05  INV-TABLE-COUNT              PIC S9(04) COMP VALUE +0.           
015650    05  FILLER                       PIC X(04).                           
015700     05  INV-TABLE OCCURS 1 TO 5000 TIMES                                 
015800                  DEPENDING ON INV-TABLE-COUNT                            
015900                  ASCENDING KEY IS TBL-INV-ID                             
016000                  INDEXED BY INV-IX.                                      
016100         10  TBL-INV-ID               PIC 9(08).                          
016200         10  TBL-INV-CLIENT-ID        PIC 9(08).                          
016300         10  TBL-INV-INVOICE-DATE     PIC 9(08).                          
016400         10  TBL-INV-DUE-DATE         PIC 9(08).                          
016500         10  TBL-INV-STATUS           PIC X(01).                          
016600         10  TBL-INV-TOTAL-AMOUNT     PIC S9(11)V99 COMP-3.               
016700         10  TBL-INV-VERSION          PIC 9(04).                          
016750*    11-03-09 DPT - WAS X(20), TRUNCATING WS-FOLIO-BUILD-R'S      CL*22   
016760*    LOW-ORDER 8 BYTES (THE ENTIRE INVOICE ID) OFF EVERY STAMPED  CL*22   
016770*    FOLIO.  WIDENED TO HOLD THE FULL 28-BYTE BUILD.              CL*22   
016800         10  TBL-INV-FISCAL-FOLIO     PIC X(28).                          
016900         10  TBL-INV-CREATED-BY       PIC 9(08).                          
017000         10  TBL-INV-UPDATED-BY       PIC 9(08).                          
017100         10  TBL-INV-CREATED-AT       PIC 9(14).                          
017200         10  TBL-INV-UPDATED-AT       PIC 9(14).                          
017300         10  TBL-INV-ITEM-COUNT       PIC 9(02).                          
017400         10  TBL-INV-ITEM OCCURS 10 TIMES                                 
017500                  INDEXED BY TBL-ITEM-IX.                                 
017600             15  TBL-ITM-SHIPMENT-ID  PIC 9(08).                          
017700             15  TBL-ITM-DESCRIPTION  PIC X(30).                          
017800             15  TBL-ITM-QUANTITY     PIC 9(05)     COMP.                 
017900             15  TBL-ITM-UNIT-PRICE   PIC 9(07)V99  COMP-3.               
018000             15  TBL-ITM-LINE-TOTAL   PIC S9(11)V99 COMP-3.               
018100                                                                          
018200*    ISSUE REPLAY GUARD - ONE ROW PER SUCCESSFUL ISSUE REQUEST.           
018300 01  IDEMPOTENCY-TABLE-AREA.                                              
018400     05  IDM-TABLE-COUNT              PIC S9(04) COMP VALUE +0.           
018450    05  FILLER                       PIC X(04).                           
018500     05  IDM-TABLE OCCURS 1 TO 5000 TIMES                                 
018600                  DEPENDING ON IDM-TABLE-COUNT                            
018700                  ASCENDING KEY IS TBL-IDM-KEY                            
018800                  INDEXED BY IDM-IX.                                      
018900         10  TBL-IDM-KEY              PIC X(30).                          
019000         10  TBL-IDM-CREATED-AT       PIC 9(14).                          
019100                                                                          
019200*    WORK COPY OF ONE ITEM LINE DURING VALIDATION/TOTALLING.              
019300 01  WS-CURRENT-ITEM.                                                     
019400     05  WCI-SHIPMENT-ID              PIC 9(08).                          
019500     05  WCI-DESCRIPTION              PIC X(30).                          
019600     05  WCI-QUANTITY                 PIC 9(05)     COMP.                 
019700     05  WCI-UNIT-PRICE               PIC 9(07)V99  COMP-3.               
019800     05  WCI-LINE-TOTAL               PIC S9(11)V99 COMP-3.               
019850    05  FILLER                       PIC X(05).                           
019900                                                                          
020000*    ISSUE-STEP WORK AREA.                                                
020100 01  WS-ISSUE-FIELDS.                                                     
020200     05  WS-IDEMPOTENCY-KEY           PIC X(30) VALUE SPACES.             
020300     05  WS-FOLIO-SUFFIX              PIC 9(14) VALUE ZEROS.              
020400     05  WS-FOLIO-BUILD.                                                  
020500         10  FILLER                   PIC X(05) VALUE 'FISC-'.            
020600         10  WS-FOLIO-TS              PIC 9(14).                          
020700         10  FILLER                   PIC X(01) VALUE '-'.                
020800         10  WS-FOLIO-INV-ID          PIC 9(08).                          
020900     05  WS-FOLIO-BUILD-R REDEFINES WS-FOLIO-BUILD                        
021000                                      PIC X(28).                          
021100                                                                          
021200*    FOUND-ROW INDICATORS SET BY THE TABLE SEARCH PARAGRAPHS.             
021300 01  WS-FOUND-SWITCHES.                                                   
021400     05  WS-SHIPMENT-FOUND-SW         PIC X(01) VALUE 'N'.                
021500         88  WS-SHIPMENT-FOUND            VALUE 'Y'.                      
021600     05  WS-INVOICE-FOUND-SW          PIC X(01) VALUE 'N'.                
021700         88  WS-INVOICE-FOUND             VALUE 'Y'.                      
021800     05  WS-IDEMPOTENCY-FOUND-SW      PIC X(01) VALUE 'N'.                
021900         88  WS-IDEMPOTENCY-FOUND         VALUE 'Y'.                      
022000     05  WS-DUP-SHIPMENT-SW           PIC X(01) VALUE 'N'.                
022100         88  WS-DUP-SHIPMENT-FOUND        VALUE 'Y'.                      
022200     05  WS-OVERFLOW-SW               PIC X(01) VALUE 'N'.                
022300         88  WS-TOTAL-OVERFLOWED          VALUE 'Y'.                      
022350    05  FILLER                       PIC X(03).                           
022400                                                                          
022500*        *******************                                              
022600*            report lines                                                 
022700*        *******************                                              
022800 01  RPT-HEADER1.                                                         
022900     05  FILLER                       PIC X(40)                           
023000                 VALUE 'INVOICE BATCH TRANSACTION REGISTER DATE:'.        
023100     05  RPT-MM                       PIC 99.                             
023200     05  FILLER                       PIC X VALUE '/'.                    
023300     05  RPT-DD                       PIC 99.                             
023400     05  FILLER                       PIC X VALUE '/'.                    
023500     05  RPT-CCYY                     PIC 9(04).                          
023600     05  FILLER                       PIC X(10) VALUE '   TIME: '.        
023700     05  RPT-HH                       PIC 99.                             
023800     05  FILLER                       PIC X VALUE ':'.                    
023900     05  RPT-MIN                      PIC 99.                             
024000     05  FILLER                       PIC X VALUE ':'.                    
024100     05  RPT-SS                       PIC 99.                             
024200     05  FILLER                       PIC X(46) VALUE SPACES.             
024300                                                                          
024400 01  RPT-COLUMN-HDR.                                                      
024500     05  FILLER PIC X(10) VALUE 'ACTION    '.                             
024600     05  FILLER PIC X(11) VALUE 'INVOICE-ID '.                            
024700     05  FILLER PIC X(10) VALUE 'CLIENT-ID '.                             
024800     05  FILLER PIC X(15) VALUE 'AMOUNT         '.                        
024900     05  FILLER PIC X(20) VALUE 'RESULT              '.                   
025000     05  FILLER PIC X(66) VALUE SPACES.                                   
025100                                                                          
025200 01  RPT-TRAN-DETAIL1.                                                    
025300     05  RPT-ACTION-DESC              PIC X(10) VALUE SPACES.             
025400     05  RPT-INVOICE-ID               PIC ZZZZZZZ9.                       
025500     05  FILLER                       PIC X(02) VALUE SPACES.             
025600     05  RPT-CLIENT-ID                PIC ZZZZZZZ9.                       
025700     05  FILLER                       PIC X(02) VALUE SPACES.             
025800     05  RPT-AMOUNT                   PIC ZZ,ZZZ,ZZ9.99-.                 
025900     05  FILLER                       PIC X(03) VALUE SPACES.             
026000     05  RPT-RESULT                   PIC X(30) VALUE SPACES.             
026100     05  FILLER                       PIC X(52) VALUE SPACES.             
026200                                                                          
026300 01  RPT-BREAK-LINE.                                                      
026400     05  FILLER PIC X(14) VALUE '  CLIENT TOTAL'.                         
026500     05  RPT-BREAK-CLIENT             PIC ZZZZZZZ9.                       
026600     05  FILLER PIC X(04) VALUE ' CT='.                                   
026700     05  RPT-BREAK-COUNT              PIC ZZZ9.                           
026800     05  FILLER PIC X(05) VALUE ' AMT='.                                  
026900     05  RPT-BREAK-AMOUNT             PIC ZZ,ZZZ,ZZ9.99-.                 
027000     05  FILLER                       PIC X(80) VALUE SPACES.             
027100                                                                          
027200 01  RPT-STATS-HDR1.                                                      
027300     05  FILLER PIC X(30) VALUE 'BATCH TOTALS'.                           
027400     05  FILLER PIC X(102) VALUE SPACES.                                  
027500                                                                          
027600 01  RPT-STATS-DETAIL.                                                    
027700     05  RPT-STATS-LABEL              PIC X(25) VALUE SPACES.             
027800     05  RPT-STATS-VALUE              PIC ZZZ,ZZZ,ZZ9.                    
027900     05  FILLER                       PIC X(100) VALUE SPACES.            
028000                                                                          
028100 01  RPT-STATS-AMOUNT.                                                    
028200     05  RPT-STATS-AMT-LABEL          PIC X(25) VALUE SPACES.             
028300     05  RPT-STATS-AMT-VALUE          PIC ZZ,ZZZ,ZZZ,ZZ9.99-.             
028400     05  FILLER                       PIC X(94) VALUE SPACES.             
028500                                                                          
028600****************************************************************          
028700 PROCEDURE DIVISION.                                                      
028800****************************************************************          
028900                                                                          
029000 000-MAIN-PARA.                                                           
029100     ACCEPT WS-RUN-DATE FROM DATE.                                        
029200     ACCEPT WS-RUN-TIME FROM TIME.                                        
029300*    Y2K WINDOWING - YY LESS THAN 50 IS 20XX, ELSE 19XX.                  
029400     IF WS-RUN-DT-YY < 50                                                 
029500         COMPUTE WS-RUN-TS-CCYY = 2000 + WS-RUN-DT-YY                     
029600     ELSE                                                                 
029700         COMPUTE WS-RUN-TS-CCYY = 1900 + WS-RUN-DT-YY                     
029800     END-IF.                                                              
029900     MOVE WS-RUN-DT-MM  TO WS-RUN-TS-MM.                                  
030000     MOVE WS-RUN-DT-DD  TO WS-RUN-TS-DD.                                  
030100     MOVE WS-RUN-TM-HH  TO WS-RUN-TS-HH.                                  
030200     MOVE WS-RUN-TM-MIN TO WS-RUN-TS-MIN.                                 
030300     MOVE WS-RUN-TM-SS  TO WS-RUN-TS-SS.                                  
030400                                                                          
030500     PERFORM 700-OPEN-FILES.                                              
030600     PERFORM 800-INIT-REPORT.                                             
030700     PERFORM 050-LOAD-SHIPMENT-TABLE THRU 050-EXIT.                       
030800     PERFORM 060-LOAD-INVOICE-TABLE  THRU 060-EXIT.                       
030900                                                                          
031000     PERFORM 710-READ-TRANSACTION-FILE THRU 710-EXIT.                     
031100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
031200             UNTIL WS-TRAN-EOF.                                           
031300                                                                          
031400     IF NOT WS-FIRST-DETAIL-LINE                                          
031500         PERFORM 650-CONTROL-BREAK THRU 650-EXIT                          
031600     END-IF.                                                              
031700                                                                          
031800     PERFORM 860-WRITE-FINAL-TOTALS THRU 860-EXIT.                        
031900     PERFORM 900-REWRITE-SHIPMENT-MASTER THRU 900-EXIT.                   
032000     PERFORM 910-REWRITE-INVOICE-MASTER  THRU 910-EXIT.                   
032100     PERFORM 790-CLOSE-FILES.                                             
032200                                                                          
032300     GOBACK.                                                              
032400                                                                          
032500*    ------------------------------------------------------               
032600*    BATCH FLOW STEP 1 - SHIPMENT REGISTER, LOADED ASCENDING              
032700*    BY SHP-ID FOR IN-MEMORY SEARCH DURING ITEM VALIDATION.               
032800*    ------------------------------------------------------               
032900 050-LOAD-SHIPMENT-TABLE.                                                 
033000     MOVE ZEROS TO SHP-TABLE-COUNT.                                       
033100     PERFORM 051-READ-SHIPMENT-MASTER THRU 051-EXIT                       
033200             UNTIL WS-SHPMST-STATUS = '10'.                               
033300     GO TO 050-EXIT.                                                      
033400                                                                          
033500 051-READ-SHIPMENT-MASTER.                                                
033600     READ SHIPMENT-MASTER-FILE                                            
033700         AT END                                                           
033800             MOVE '10' TO WS-SHPMST-STATUS                                
033900             GO TO 051-EXIT                                               
034000     END-READ.                                                            
034100     ADD 1 TO SHP-TABLE-COUNT.                                            
034150*    11-03-08 DPT - NOW MOVES THE NAMED SHPMSTC FIELDS            CL*21   
034160*    INSTEAD OF CUTTING THE RAW RECORD BY REFERENCE               CL*21   
034170*    MODIFICATION - SHPMSTC WAS AN ORPHAN COPYBOOK.               CL*21   
034200     MOVE SHP-ID OF SHPMST-IN-RECORD                                      
034210                          TO TBL-SHP-ID(SHP-TABLE-COUNT).                 
034300     MOVE SHP-REFERENCE OF SHPMST-IN-RECORD                               
034400                          TO TBL-SHP-REFERENCE(SHP-TABLE-COUNT).          
034500     MOVE SHP-STATUS OF SHPMST-IN-RECORD                                  
034510                          TO TBL-SHP-STATUS(SHP-TABLE-COUNT).             
034600     MOVE SHP-LOCKED OF SHPMST-IN-RECORD                                  
034610                          TO TBL-SHP-LOCKED(SHP-TABLE-COUNT).             
034700     MOVE SHP-INVOICED OF SHPMST-IN-RECORD                                
034710                          TO TBL-SHP-INVOICED(SHP-TABLE-COUNT).           
034800     MOVE SHP-CREATED-AT OF SHPMST-IN-RECORD                              
034900                        TO TBL-SHP-CREATED-AT(SHP-TABLE-COUNT).           
035000 051-EXIT.                                                                
035100     EXIT.                                                                
035200 050-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500*    ------------------------------------------------------               
035600*    LOADS ANY PRIOR-RUN INVOICE MASTER SO UPDATE/ISSUE                   
035700*    TRANSACTIONS CAN FIND EARLIER-CREATED INVOICES; ALSO                 
035800*    ESTABLISHES THE NEXT INVOICE-ID FOR THIS RUN'S CREATES.              
035900*    ------------------------------------------------------               
036000 060-LOAD-INVOICE-TABLE.                                                  
036100     MOVE ZEROS TO INV-TABLE-COUNT.                                       
036200     MOVE ZEROS TO WS-NEXT-INVOICE-ID.                                    
036300     PERFORM 061-READ-INVOICE-MASTER THRU 061-EXIT                        
036400             UNTIL WS-INVMST-IN-STATUS = '10'.                            
036500     GO TO 060-EXIT.                                                      
036600                                                                          
036700 061-READ-INVOICE-MASTER.                                                 
036800     READ INVOICE-MASTER-IN                                               
036900         AT END                                                           
037000             MOVE '10' TO WS-INVMST-IN-STATUS                             
037100             GO TO 061-EXIT                                               
037200     END-READ.                                                            
037300     ADD 1 TO INV-TABLE-COUNT.                                            
037400     PERFORM 062-COPY-MASTER-TO-TABLE THRU 062-EXIT.                      
037500     IF INV-ID OF INVMST-IN-RECORD-DATA > WS-NEXT-INVOICE-ID              
037600         MOVE INV-ID OF INVMST-IN-RECORD-DATA                             
037700                                      TO WS-NEXT-INVOICE-ID               
037800     END-IF.                                                              
037900 061-EXIT.                                                                
038000     EXIT.                                                                
038100                                                                          
038200 062-COPY-MASTER-TO-TABLE.                                                
038300     SET INV-IX TO INV-TABLE-COUNT.                                       
038400     MOVE INV-ID OF INVMST-IN-RECORD-DATA                                 
038500                          TO TBL-INV-ID(INV-TABLE-COUNT).                 
038600     MOVE INV-CLIENT-ID OF INVMST-IN-RECORD-DATA                          
038700                          TO TBL-INV-CLIENT-ID(INV-TABLE-COUNT).          
038800     MOVE INV-INVOICE-DATE OF INVMST-IN-RECORD-DATA                       
038900                         TO TBL-INV-INVOICE-DATE(INV-TABLE-COUNT).        
039000     MOVE INV-DUE-DATE OF INVMST-IN-RECORD-DATA                           
039100                          TO TBL-INV-DUE-DATE(INV-TABLE-COUNT).           
039200     MOVE INV-STATUS OF INVMST-IN-RECORD-DATA                             
039300                          TO TBL-INV-STATUS(INV-TABLE-COUNT).             
039400     MOVE INV-TOTAL-AMOUNT OF INVMST-IN-RECORD-DATA                       
039500                         TO TBL-INV-TOTAL-AMOUNT(INV-TABLE-COUNT).        
039600     MOVE INV-VERSION OF INVMST-IN-RECORD-DATA                            
039700                          TO TBL-INV-VERSION(INV-TABLE-COUNT).            
039800     MOVE INV-FISCAL-FOLIO OF INVMST-IN-RECORD-DATA                       
039900                         TO TBL-INV-FISCAL-FOLIO(INV-TABLE-COUNT).        
040000     MOVE INV-CREATED-BY OF INVMST-IN-RECORD-DATA                         
040100                          TO TBL-INV-CREATED-BY(INV-TABLE-COUNT).         
040200     MOVE INV-UPDATED-BY OF INVMST-IN-RECORD-DATA                         
040300                          TO TBL-INV-UPDATED-BY(INV-TABLE-COUNT).         
040400     MOVE INV-CREATED-AT OF INVMST-IN-RECORD-DATA                         
040500                          TO TBL-INV-CREATED-AT(INV-TABLE-COUNT).         
040600     MOVE INV-UPDATED-AT OF INVMST-IN-RECORD-DATA                         
040700                          TO TBL-INV-UPDATED-AT(INV-TABLE-COUNT).         
040800     MOVE INV-ITEM-COUNT OF INVMST-IN-RECORD-DATA                         
040900                          TO TBL-INV-ITEM-COUNT(INV-TABLE-COUNT).         
041000     PERFORM 063-COPY-ITEM-TO-TABLE THRU 063-EXIT                         
041100             VARYING WS-SUBSCRIPT FROM 1 BY 1                             
041200             UNTIL WS-SUBSCRIPT > 10.                                     
041300 062-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600*    ONE PASS OF THE ITEM LOOP FOR 062-COPY-MASTER-TO-TABLE.              
041700 063-COPY-ITEM-TO-TABLE.                                                  
041800     MOVE ITM-SHIPMENT-ID(WS-SUBSCRIPT)                                   
041900                          OF INVMST-IN-RECORD-DATA                        
042000         TO TBL-ITM-SHIPMENT-ID(INV-TABLE-COUNT, WS-SUBSCRIPT).           
042100     MOVE ITM-DESCRIPTION(WS-SUBSCRIPT)                                   
042200                          OF INVMST-IN-RECORD-DATA                        
042300         TO TBL-ITM-DESCRIPTION(INV-TABLE-COUNT, WS-SUBSCRIPT).           
042400     MOVE ITM-QUANTITY(WS-SUBSCRIPT)                                      
042500                          OF INVMST-IN-RECORD-DATA                        
042600         TO TBL-ITM-QUANTITY(INV-TABLE-COUNT, WS-SUBSCRIPT).              
042700     MOVE ITM-UNIT-PRICE(WS-SUBSCRIPT)                                    
042800                          OF INVMST-IN-RECORD-DATA                        
042900         TO TBL-ITM-UNIT-PRICE(INV-TABLE-COUNT, WS-SUBSCRIPT).            
043000     MOVE ITM-LINE-TOTAL(WS-SUBSCRIPT)                                    
043100                          OF INVMST-IN-RECORD-DATA                        
043200         TO TBL-ITM-LINE-TOTAL(INV-TABLE-COUNT, WS-SUBSCRIPT).            
043300 063-EXIT.                                                                
043400     EXIT.                                                                
043500 060-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800*    ------------------------------------------------------               
043900*    BATCH FLOW STEP 2 - MAIN TRANSACTION LOOP.                           
044000*    ------------------------------------------------------               
044100 100-PROCESS-TRANSACTIONS.                                                
044200     ADD 1 TO WS-TRANS-READ-CT.                                           
044300     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
044400     MOVE SPACES TO WS-REJECT-REASON.                                     
044500     MOVE 'N' TO WS-ALREADY-ISSUED-SW.                                    
044600                                                                          
044700     IF WS-BREAK-CLIENT-ID NOT = TRX-CLIENT-ID                            
044800        AND NOT WS-FIRST-DETAIL-LINE                                      
044900         PERFORM 650-CONTROL-BREAK THRU 650-EXIT                          
045000     END-IF.                                                              
045100     MOVE TRX-CLIENT-ID TO WS-BREAK-CLIENT-ID.                            
045200                                                                          
045300     EVALUATE TRUE                                                        
045400         WHEN TRX-ACTION-CREATE                                           
045500             PERFORM 200-CREATE-INVOICE THRU 200-EXIT                     
045600         WHEN TRX-ACTION-UPDATE                                           
045700             PERFORM 300-UPDATE-INVOICE THRU 300-EXIT                     
045800         WHEN TRX-ACTION-ISSUE                                            
045900             PERFORM 400-ISSUE-INVOICE  THRU 400-EXIT                     
046000         WHEN OTHER                                                       
046100             MOVE 'INVALID TRX ACTION CODE' TO WS-REJECT-REASON           
046200             PERFORM 600-REJECT-TRANSACTION THRU 600-EXIT                 
046300     END-EVALUATE.                                                        
046400                                                                          
046500     PERFORM 830-WRITE-DETAIL-LINE THRU 830-EXIT.                         
046600     PERFORM 710-READ-TRANSACTION-FILE THRU 710-EXIT.                     
046700 100-EXIT.                                                                
046800     EXIT.                                                                
046900                                                                          
047000*    ------------------------------------------------------               
047100*    INVOICE-CREATE SERVICE                                               
047200*    ------------------------------------------------------               
047300 200-CREATE-INVOICE.                                                      
047400     PERFORM 210-VALIDATE-ITEMS THRU 210-EXIT.                            
047500     IF WS-TRAN-OK                                                        
047600         PERFORM 220-COMPUTE-TOTALS THRU 220-EXIT                         
047700     END-IF.                                                              
047800     IF WS-TRAN-OK                                                        
047900         PERFORM 230-WRITE-NEW-INVOICE THRU 230-EXIT                      
048000     ELSE                                                                 
048100         PERFORM 600-REJECT-TRANSACTION THRU 600-EXIT                     
048200     END-IF.                                                              
048300 200-EXIT.                                                                
048400     EXIT.                                                                
048500                                                                          
048600*    ITEM-LEVEL RULES SHARED BY CREATE AND UPDATE.  ZERO                  
048700*    ITEMS, A BLANK DESCRIPTION, A ZERO/NEGATIVE QUANTITY OR              
048800*    A SHIPMENT ALREADY TIED TO ANOTHER INVOICE ALL REJECT                
048900*    THE WHOLE TRANSACTION - NO PARTIAL INVOICES ARE WRITTEN.             
048905*    11-03-09 DPT - TRX-ITEM-COUNT IS PIC 9(2), SO A BAD          CL*23   
048910*    TRANSACTION CAN CARRY 11-99 WHILE TRX-ITEM/TBL-INV-ITEM      CL*23   
048915*    ONLY OCCURS 10 TIMES - THE UPPER-BOUND CHECK KEEPS THE       CL*23   
048920*    VARYING LOOPS BELOW (AND IN 220-/230-) OFF THE END OF THE    CL*23   
048925*    TABLE.                                                       CL*23   
049000 210-VALIDATE-ITEMS.                                                      
049100     IF TRX-ITEM-COUNT = ZERO                                             
049200         MOVE 'NO ITEMS' TO WS-REJECT-REASON                              
049300         MOVE 'N' TO WS-TRAN-OK-SW                                        
049400         GO TO 210-EXIT                                                   
049500     END-IF.                                                              
049550     IF TRX-ITEM-COUNT > 10                                               
049560         MOVE 'TOO MANY ITEMS' TO WS-REJECT-REASON                        
049570         MOVE 'N' TO WS-TRAN-OK-SW                                        
049580         GO TO 210-EXIT                                                   
049590     END-IF.                                                              
049700     PERFORM 211-VALIDATE-ONE-ITEM THRU 211-EXIT                          
049800             VARYING TRX-ITEM-IX FROM 1 BY 1                              
049900             UNTIL TRX-ITEM-IX > TRX-ITEM-COUNT                           
050000                OR NOT WS-TRAN-OK.                                        
050100 210-EXIT.                                                                
050200     EXIT.                                                                
050300                                                                          
050400*    ONE PASS OF THE ITEM LOOP FOR 210-VALIDATE-ITEMS.                    
050500 211-VALIDATE-ONE-ITEM.                                                   
050600     IF ITM-DESCRIPTION(TRX-ITEM-IX) = SPACES                             
050700         MOVE 'BLANK DESCRIPTION' TO WS-REJECT-REASON                     
050800         MOVE 'N' TO WS-TRAN-OK-SW                                        
050900     END-IF.                                                              
051000     IF WS-TRAN-OK AND                                                    
051100        ITM-QUANTITY(TRX-ITEM-IX) NOT > ZERO                              
051200         MOVE 'INVALID QUANTITY' TO WS-REJECT-REASON                      
051300         MOVE 'N' TO WS-TRAN-OK-SW                                        
051400     END-IF.                                                              
051500     IF WS-TRAN-OK                                                        
051600         PERFORM 720-SEARCH-SHIPMENT-TABLE THRU 720-EXIT                  
051700         IF WS-DUP-SHIPMENT-FOUND                                         
051800             STRING 'SHIPMENT ALREADY INVOICED '                          
051900                    ITM-SHIPMENT-ID(TRX-ITEM-IX)                          
052000                    DELIMITED BY SIZE INTO WS-REJECT-REASON               
052100             MOVE 'N' TO WS-TRAN-OK-SW                                    
052200         END-IF                                                           
052300     END-IF.                                                              
052400 211-EXIT.                                                                
052500     EXIT.                                                                
052600                                                                          
052700*    ARITHMETIC RULE - FIXED DECIMAL, NO ROUNDING PAST THE                
052800*    PENNY, AND A TOTAL-OVERFLOW REJECT RATHER THAN A                     
052900*    SILENT TRUNCATION WHEN THE INVOICE TOTAL WON'T FIT.                  
053000 220-COMPUTE-TOTALS.                                                      
053100     MOVE ZEROS TO WS-INVOICE-TOTAL-WORK.                                 
053200     MOVE 'N' TO WS-OVERFLOW-SW.                                          
053300     PERFORM 221-COMPUTE-ONE-LINE THRU 221-EXIT                           
053400             VARYING TRX-ITEM-IX FROM 1 BY 1                              
053500             UNTIL TRX-ITEM-IX > TRX-ITEM-COUNT.                          
053600     IF WS-TOTAL-OVERFLOWED                                               
053700         MOVE 'TOTAL OVERFLOW' TO WS-REJECT-REASON                        
053800         MOVE 'N' TO WS-TRAN-OK-SW                                        
053900     END-IF.                                                              
054000 220-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                          
054300*    ONE PASS OF THE ITEM LOOP FOR 220-COMPUTE-TOTALS.                    
054400 221-COMPUTE-ONE-LINE.                                                    
054500     COMPUTE WS-LINE-TOTAL-WORK ROUNDED =                                 
054600             ITM-QUANTITY(TRX-ITEM-IX) *                                  
054700             ITM-UNIT-PRICE(TRX-ITEM-IX)                                  
054800         ON SIZE ERROR                                                    
054900             MOVE 'Y' TO WS-OVERFLOW-SW                                   
055000     END-COMPUTE.                                                         
055100     ADD WS-LINE-TOTAL-WORK TO WS-INVOICE-TOTAL-WORK                      
055200         ON SIZE ERROR                                                    
055300             MOVE 'Y' TO WS-OVERFLOW-SW                                   
055400     END-ADD.                                                             
055500 221-EXIT.                                                                
055600     EXIT.                                                                
055700                                                                          
055800*    ASSIGNS THE NEXT INVOICE-ID, STORES A DRAFT VERSION-1                
055900*    ROW IN THE IN-MEMORY TABLE, MARKS EACH LINE'S SHIPMENT               
056000*    INVOICED, AND WRITES THE HISTORY ROW.                                
056100 230-WRITE-NEW-INVOICE.                                                   
056200     ADD 1 TO WS-NEXT-INVOICE-ID.                                         
056300     ADD 1 TO INV-TABLE-COUNT.                                            
056400     SET INV-IX TO INV-TABLE-COUNT.                                       
056500                                                                          
056600     MOVE WS-NEXT-INVOICE-ID    TO TBL-INV-ID(INV-IX).                    
056700     MOVE TRX-CLIENT-ID         TO TBL-INV-CLIENT-ID(INV-IX).             
056800     MOVE TRX-INVOICE-DATE      TO TBL-INV-INVOICE-DATE(INV-IX).          
056900     MOVE TRX-DUE-DATE          TO TBL-INV-DUE-DATE(INV-IX).              
057000     MOVE 'D'                   TO TBL-INV-STATUS(INV-IX).                
057100     MOVE WS-INVOICE-TOTAL-WORK TO TBL-INV-TOTAL-AMOUNT(INV-IX).          
057200     MOVE 1                     TO TBL-INV-VERSION(INV-IX).               
057300     MOVE SPACES                TO TBL-INV-FISCAL-FOLIO(INV-IX).          
057400     MOVE WS-RUN-USER-ID        TO TBL-INV-CREATED-BY(INV-IX).            
057420*    11-03-08 DPT - A NEW DRAFT HAS NEVER BEEN UPDATED YET -      CL*20   
057440*    UPDATED-BY/AT STAY ZERO UNTIL AN ACTUAL UPDATE OR ISSUE.     CL*20   
057460     MOVE ZEROS                 TO TBL-INV-UPDATED-BY(INV-IX).            
057480     MOVE WS-RUN-TIMESTAMP      TO TBL-INV-CREATED-AT(INV-IX).            
057500     MOVE ZEROS                 TO TBL-INV-UPDATED-AT(INV-IX).            
057800     MOVE TRX-ITEM-COUNT        TO TBL-INV-ITEM-COUNT(INV-IX).            
057900                                                                          
058000     PERFORM 231-COPY-ONE-ITEM THRU 231-EXIT                              
058100             VARYING TRX-ITEM-IX FROM 1 BY 1                              
058200             UNTIL TRX-ITEM-IX > TRX-ITEM-COUNT.                          
058300                                                                          
058400     ADD 1 TO WS-CREATED-CT.                                              
058500     ADD WS-INVOICE-TOTAL-WORK TO WS-GRAND-TOTAL-AMT.                     
058600     ADD WS-INVOICE-TOTAL-WORK TO WS-BREAK-AMOUNT.                        
058700     ADD 1 TO WS-BREAK-INVOICE-CT.                                        
058800     MOVE 'CREATED DRAFT' TO HST-CHANGE-SUMMARY.                          
058900     MOVE TBL-INV-ID(INV-IX)      TO HST-INVOICE-ID.                      
059000     MOVE TBL-INV-VERSION(INV-IX) TO HST-VERSION.                         
059100     PERFORM 500-WRITE-HISTORY THRU 500-EXIT.                             
059200                                                                          
059300     MOVE 'INVOICE-CREATE'   TO RPT-ACTION-DESC.                          
059400     MOVE TBL-INV-ID(INV-IX) TO RPT-INVOICE-ID.                           
059500     MOVE WS-INVOICE-TOTAL-WORK TO RPT-AMOUNT.                            
059600     MOVE 'CREATED'           TO RPT-RESULT.                              
059700 230-EXIT.                                                                
059800     EXIT.                                                                
059900                                                                          
060000*    ONE PASS OF THE ITEM LOOP FOR 230-WRITE-NEW-INVOICE.                 
060100 231-COPY-ONE-ITEM.                                                       
060200     MOVE ITM-SHIPMENT-ID(TRX-ITEM-IX)                                    
060300         TO TBL-ITM-SHIPMENT-ID(INV-IX, TRX-ITEM-IX).                     
060400     MOVE ITM-DESCRIPTION(TRX-ITEM-IX)                                    
060500         TO TBL-ITM-DESCRIPTION(INV-IX, TRX-ITEM-IX).                     
060600     MOVE ITM-QUANTITY(TRX-ITEM-IX)                                       
060700         TO TBL-ITM-QUANTITY(INV-IX, TRX-ITEM-IX).                        
060800     MOVE ITM-UNIT-PRICE(TRX-ITEM-IX)                                     
060900         TO TBL-ITM-UNIT-PRICE(INV-IX, TRX-ITEM-IX).                      
061000     COMPUTE TBL-ITM-LINE-TOTAL(INV-IX, TRX-ITEM-IX) ROUNDED =            
061100             ITM-QUANTITY(TRX-ITEM-IX) *                                  
061200             ITM-UNIT-PRICE(TRX-ITEM-IX).                                 
061300     PERFORM 720-SEARCH-SHIPMENT-TABLE THRU 720-EXIT.                     
061400     IF WS-SHIPMENT-FOUND                                                 
061500         MOVE 'Y' TO TBL-SHP-INVOICED(SHP-IX)                             
061600     END-IF.                                                              
061700 231-EXIT.                                                                
061800     EXIT.                                                                
061900                                                                          
062000*    ------------------------------------------------------               
062100*    INVOICE-UPDATE SERVICE                                               
062200*    ------------------------------------------------------               
062300 300-UPDATE-INVOICE.                                                      
062400     PERFORM 310-FIND-INVOICE THRU 310-EXIT.                              
062500     IF NOT WS-INVOICE-FOUND                                              
062600         MOVE 'INVOICE NOT FOUND' TO WS-REJECT-REASON                     
062700         MOVE 'N' TO WS-TRAN-OK-SW                                        
062800         PERFORM 600-REJECT-TRANSACTION THRU 600-EXIT                     
062900         GO TO 300-EXIT                                                   
063000     END-IF.                                                              
063100                                                                          
063200     PERFORM 320-VALIDATE-UPDATE THRU 320-EXIT.                           
063300                                                                          
063400     IF WS-TRAN-OK                                                        
063500         PERFORM 330-APPLY-UPDATE THRU 330-EXIT                           
063600     ELSE                                                                 
063700         PERFORM 600-REJECT-TRANSACTION THRU 600-EXIT                     
063800     END-IF.                                                              
063900 300-EXIT.                                                                
064000     EXIT.                                                                
064100                                                                          
064200*    ONLY A DRAFT MAY BE EDITED, AND THE CALLER'S VERSION                 
064300*    MUST MATCH THE STORED VERSION (OPTIMISTIC LOCKING).                  
064400 320-VALIDATE-UPDATE.                                                     
064500     IF TBL-INV-STATUS(INV-IX) NOT = 'D'                                  
064600         MOVE 'ONLY DRAFTS CAN BE EDITED' TO WS-REJECT-REASON             
064700         MOVE 'N' TO WS-TRAN-OK-SW                                        
064800         GO TO 320-EXIT                                                   
064900     END-IF.                                                              
065000     IF TRX-VERSION NOT = TBL-INV-VERSION(INV-IX)                         
065100         MOVE 'VERSION CONFLICT' TO WS-REJECT-REASON                      
065200         MOVE 'N' TO WS-TRAN-OK-SW                                        
065300         GO TO 320-EXIT                                                   
065400     END-IF.                                                              
065420*    11-03-08 DPT - RELEASE THE SHIPMENTS CURRENTLY               CL*17   
065440*    ATTACHED TO THIS DRAFT BEFORE RE-VALIDATING THE              CL*17   
065460*    REPLACEMENT LINES, SO A LINE RE-BILLING ONE OF               CL*17   
065480*    THIS INVOICE'S OWN SHIPMENTS DOES NOT TRIP THE               CL*17   
065490*    DUPLICATE-SHIPMENT CHECK BELOW.                              CL*17   
065495     PERFORM 325-RELEASE-CURRENT-ITEMS THRU 325-EXIT.                     
065500     PERFORM 210-VALIDATE-ITEMS THRU 210-EXIT.                            
065600     IF WS-TRAN-OK                                                        
065700         PERFORM 220-COMPUTE-TOTALS THRU 220-EXIT                         
065800     END-IF.                                                              
065900 320-EXIT.                                                                
066000     EXIT.                                                                
066100                                                                          
066120*    RELEASES THIS INVOICE'S CURRENT ITEM LINES' SHIPMENTS        CL*17   
066180*    SO 210-VALIDATE-ITEMS DOES NOT REJECT A REPLACEMENT          CL*17   
066240*    LINE THAT RE-BILLS A SHIPMENT ALREADY ON THIS INVOICE.       CL*17   
066300 325-RELEASE-CURRENT-ITEMS.                                               
066360     PERFORM 326-RELEASE-ONE-ITEM THRU 326-EXIT                           
066420            VARYING WS-SUBSCRIPT FROM 1 BY 1                              
066480            UNTIL WS-SUBSCRIPT > TBL-INV-ITEM-COUNT(INV-IX).              
066540 325-EXIT.                                                                
066600     EXIT.                                                                
066660                                                                          
066720*    ONE PASS OF THE ITEM LOOP FOR 325-RELEASE-CURRENT-ITEMS.     CL*17   
066780 326-RELEASE-ONE-ITEM.                                                    
066840     IF SHP-TABLE-COUNT > ZERO                                            
066900         SET SHP-IX TO 1                                                  
066960         SEARCH ALL SHP-TABLE                                             
067020            WHEN TBL-SHP-ID(SHP-IX) =                                     
067080                    TBL-ITM-SHIPMENT-ID(INV-IX, WS-SUBSCRIPT)             
067140                 MOVE 'N' TO TBL-SHP-INVOICED(SHP-IX)                     
067200         END-SEARCH                                                       
067260     END-IF.                                                              
067320 326-EXIT.                                                                
067380     EXIT.                                                                
067440                                                                          
067500*    REPLACES THE ITEM LINES AND TOTAL, BUMPS THE VERSION,                
067560*    STAMPS UPDATED-BY/AT, AND WRITES THE HISTORY ROW.                    
067620 330-APPLY-UPDATE.                                                        
067626     MOVE TRX-CLIENT-ID       TO TBL-INV-CLIENT-ID(INV-IX).               
067632     MOVE TRX-INVOICE-DATE    TO TBL-INV-INVOICE-DATE(INV-IX).            
067638     MOVE TRX-DUE-DATE        TO TBL-INV-DUE-DATE(INV-IX).                
067644     MOVE WS-INVOICE-TOTAL-WORK TO TBL-INV-TOTAL-AMOUNT(INV-IX).          
067650     ADD 1 TO TBL-INV-VERSION(INV-IX).                                    
067656     MOVE WS-RUN-USER-ID      TO TBL-INV-UPDATED-BY(INV-IX).              
067662     MOVE WS-RUN-TIMESTAMP    TO TBL-INV-UPDATED-AT(INV-IX).              
067668     MOVE TRX-ITEM-COUNT      TO TBL-INV-ITEM-COUNT(INV-IX).              
067674                                                                          
067680     PERFORM 231-COPY-ONE-ITEM THRU 231-EXIT                              
067686             VARYING TRX-ITEM-IX FROM 1 BY 1                              
067692             UNTIL TRX-ITEM-IX > TRX-ITEM-COUNT.                          
067700                                                                          
067800     ADD 1 TO WS-UPDATED-CT.                                              
067900     ADD WS-INVOICE-TOTAL-WORK TO WS-GRAND-TOTAL-AMT.                     
068000     ADD WS-INVOICE-TOTAL-WORK TO WS-BREAK-AMOUNT.                        
068100     ADD 1 TO WS-BREAK-INVOICE-CT.                                        
068200     MOVE 'EDITED DRAFT'          TO HST-CHANGE-SUMMARY.                  
068300     MOVE TBL-INV-ID(INV-IX)      TO HST-INVOICE-ID.                      
068400     MOVE TBL-INV-VERSION(INV-IX) TO HST-VERSION.                         
068500     PERFORM 500-WRITE-HISTORY THRU 500-EXIT.                             
068600                                                                          
068700     MOVE 'INVOICE-UPDATE'   TO RPT-ACTION-DESC.                          
068800     MOVE TBL-INV-ID(INV-IX) TO RPT-INVOICE-ID.                           
068900     MOVE WS-INVOICE-TOTAL-WORK TO RPT-AMOUNT.                            
069000     MOVE 'UPDATED'           TO RPT-RESULT.                              
069100 330-EXIT.                                                                
069200     EXIT.                                                                
069300                                                                          
069400*    ------------------------------------------------------               
069500*    INVOICE-ISSUE SERVICE                                                
069600*    ------------------------------------------------------               
069700 400-ISSUE-INVOICE.                                                       
069800     PERFORM 410-BUILD-IDEMPOTENCY-KEY THRU 410-EXIT.                     
069900     PERFORM 420-CHECK-IDEMPOTENCY     THRU 420-EXIT.                     
070000                                                                          
070100     IF WS-ALREADY-ISSUED                                                 
070200         PERFORM 310-FIND-INVOICE THRU 310-EXIT                           
070300         ADD 1 TO WS-ALREADY-ISSUED-CT                                    
070400         MOVE 'INVOICE-ISSUE'    TO RPT-ACTION-DESC                       
070500         MOVE TRX-INVOICE-ID     TO RPT-INVOICE-ID                        
070600         MOVE ZEROS              TO RPT-AMOUNT                            
070700         MOVE 'ALREADY ISSUED - NO OP' TO RPT-RESULT                      
070800         GO TO 400-EXIT                                                   
070900     END-IF.                                                              
071000                                                                          
071100     PERFORM 310-FIND-INVOICE THRU 310-EXIT.                              
071200     IF NOT WS-INVOICE-FOUND                                              
071300         MOVE 'INVOICE NOT FOUND' TO WS-REJECT-REASON                     
071400         MOVE 'N' TO WS-TRAN-OK-SW                                        
071500         PERFORM 600-REJECT-TRANSACTION THRU 600-EXIT                     
071600         GO TO 400-EXIT                                                   
071700     END-IF.                                                              
071800                                                                          
071900*    11-03-08 DPT - AN INVOICE ALREADY ISSUED/PAID GETS HERE      CL*18   
071960*    ONLY WHEN THE IDEMPOTENCY KEY DID NOT MATCH (E.G. A          CL*18   
072020*    SECOND ISSUE ATTEMPT WITH NO REQUEST-ID). PER BL-198         CL*18   
072080*    TREAT AS A NO-OP LIKE AN EXACT REPLAY, NOT A REJECT.         CL*18   
072200     IF TBL-INV-STATUS(INV-IX) NOT = 'D'                                  
072260         ADD 1 TO WS-ALREADY-ISSUED-CT                                    
072320         MOVE 'INVOICE-ISSUE'    TO RPT-ACTION-DESC                       
072380         MOVE TRX-INVOICE-ID     TO RPT-INVOICE-ID                        
072440         MOVE ZEROS              TO RPT-AMOUNT                            
072500         MOVE 'ALREADY ISSUED - NO OP' TO RPT-RESULT                      
072560         GO TO 400-EXIT                                                   
072620     END-IF.                                                              
072680                                                                          
072740     PERFORM 440-VALIDATE-FISCAL-DATA THRU 440-EXIT.                      
072800     IF NOT WS-TRAN-OK                                                    
072860         PERFORM 600-REJECT-TRANSACTION THRU 600-EXIT                     
072920         GO TO 400-EXIT                                                   
072980     END-IF.                                                              
073040                                                                          
073100     PERFORM 450-ASSIGN-FISCAL-FOLIO THRU 450-EXIT.                       
073160     PERFORM 460-APPLY-ISSUE         THRU 460-EXIT.                       
073400 400-EXIT.                                                                
073500     EXIT.                                                                
073600                                                                          
073700*    "ISSUE:" + INVOICE ID + ":" + REQUEST ID.  A BLANK                   
073800*    REQUEST ID GETS THE TRANSACTION SEQUENCE NUMBER AS A                 
073900*    SURROGATE SUFFIX SO IT NEVER FALSE-MATCHES ANOTHER ROW.              
074000 410-BUILD-IDEMPOTENCY-KEY.                                               
074100     MOVE SPACES TO WS-IDEMPOTENCY-KEY.                                   
074200     IF TRX-REQUEST-ID = SPACES                                           
074300         STRING 'ISSUE:' TRX-INVOICE-ID ':' WS-TRANS-READ-CT              
074400                DELIMITED BY SIZE INTO WS-IDEMPOTENCY-KEY                 
074500     ELSE                                                                 
074600         STRING 'ISSUE:' TRX-INVOICE-ID ':' TRX-REQUEST-ID                
074700                DELIMITED BY SIZE INTO WS-IDEMPOTENCY-KEY                 
074800     END-IF.                                                              
074900 410-EXIT.                                                                
075000     EXIT.                                                                
075100                                                                          
075200 420-CHECK-IDEMPOTENCY.                                                   
075300     MOVE 'N' TO WS-IDEMPOTENCY-FOUND-SW.                                 
075400     MOVE 'N' TO WS-ALREADY-ISSUED-SW.                                    
075500     IF IDM-TABLE-COUNT > ZERO                                            
075600         SET IDM-IX TO 1                                                  
075700         SEARCH ALL IDM-TABLE                                             
075800             WHEN TBL-IDM-KEY(IDM-IX) = WS-IDEMPOTENCY-KEY                
075900                 SET WS-IDEMPOTENCY-FOUND TO TRUE                         
076000                 SET WS-ALREADY-ISSUED-SW TO 'Y'                          
076100         END-SEARCH                                                       
076200     END-IF.                                                              
076300 420-EXIT.                                                                
076400     EXIT.                                                                
076500                                                                          
076600*    FISCAL FOLIO CANNOT BE ASSIGNED WITHOUT A CLIENT ID AND              
076700*    A TOTAL AMOUNT ALREADY ON THE DRAFT.                                 
076750*    11-03-08 DPT - WAS TESTING INVOICE DATE, NOT TOTAL           CL*19   
076770*    AMOUNT AS THE FISCAL RULE REQUIRES. CORRECTED.               CL*19   
076800 440-VALIDATE-FISCAL-DATA.                                                
076900     MOVE 'Y' TO WS-TRAN-OK-SW.                                           
077000     IF TBL-INV-CLIENT-ID(INV-IX) = ZERO                                  
077100        OR TBL-INV-TOTAL-AMOUNT(INV-IX) = ZERO                            
077200         MOVE 'MISSING FISCAL DATA' TO WS-REJECT-REASON                   
077300         MOVE 'N' TO WS-TRAN-OK-SW                                        
077400     END-IF.                                                              
077500 440-EXIT.                                                                
077600     EXIT.                                                                
077700                                                                          
077800*    "FISC-" + RUN TIMESTAMP + "-" + INVOICE ID.                          
077850*    11-03-09 DPT - THE MOVE BELOW IS ALL 28 BYTES OF                CL*22
077860*    WS-FOLIO-BUILD-R NOW - IT USED TO LAND IN A 20-BYTE FIELD       CL*22
077870*    AND LOSE THE INVOICE ID OFF THE END, SO TWO INVOICES ISSUED     CL*22
077880*    IN THE SAME RUN (SAME TIMESTAMP) GOT THE SAME FOLIO.            CL*22
077900 450-ASSIGN-FISCAL-FOLIO.                                                 
078000     MOVE WS-RUN-TIMESTAMP    TO WS-FOLIO-TS.                             
078100     MOVE TBL-INV-ID(INV-IX)  TO WS-FOLIO-INV-ID.                         
078200     MOVE WS-FOLIO-BUILD-R    TO TBL-INV-FISCAL-FOLIO(INV-IX).            
078300 450-EXIT.                                                                
078400     EXIT.                                                                
078500                                                                          
078600*    MARKS THE INVOICE ISSUED, STAMPS IT, RECORDS THE                     
078700*    IDEMPOTENCY KEY SO A REPLAYED REQUEST IS A NO-OP, AND                
078800*    WRITES THE HISTORY ROW.                                              
078900 460-APPLY-ISSUE.                                                         
079000     MOVE 'I' TO TBL-INV-STATUS(INV-IX).                                  
079100     MOVE WS-RUN-USER-ID   TO TBL-INV-UPDATED-BY(INV-IX).                 
079200     MOVE WS-RUN-TIMESTAMP TO TBL-INV-UPDATED-AT(INV-IX).                 
079300                                                                          
079400     ADD 1 TO IDM-TABLE-COUNT.                                            
079500     MOVE WS-IDEMPOTENCY-KEY TO TBL-IDM-KEY(IDM-TABLE-COUNT).             
079600    MOVE WS-RUN-TIMESTAMP                                                 
079650                        TO TBL-IDM-CREATED-AT(IDM-TABLE-COUNT).           
079700                                                                          
079800     MOVE WS-IDEMPOTENCY-KEY TO IDM-SERVICE-KEY.                          
079900     MOVE WS-RUN-TIMESTAMP   TO IDM-CREATED-AT.                           
080000     WRITE IDEMPOTENCY-KEY-RECORD.                                        
080100     IF WS-IDMKEY-STATUS NOT = '00'                                       
080200         DISPLAY 'INVBAT01 - IDEMPOTENCY KEY WRITE ERROR RC='             
080300                 WS-IDMKEY-STATUS                                         
080400     END-IF.                                                              
080500                                                                          
080600     ADD 1 TO WS-ISSUED-CT.                                               
080700     STRING 'ISSUED FOLIO=' TBL-INV-FISCAL-FOLIO(INV-IX)                  
080800            DELIMITED BY SIZE INTO HST-CHANGE-SUMMARY.                    
080900     MOVE TBL-INV-ID(INV-IX)      TO HST-INVOICE-ID.                      
081000     MOVE TBL-INV-VERSION(INV-IX) TO HST-VERSION.                         
081100     PERFORM 500-WRITE-HISTORY THRU 500-EXIT.                             
081200                                                                          
081300     MOVE 'INVOICE-ISSUE'    TO RPT-ACTION-DESC.                          
081400     MOVE TBL-INV-ID(INV-IX) TO RPT-INVOICE-ID.                           
081500     MOVE TBL-INV-TOTAL-AMOUNT(INV-IX) TO RPT-AMOUNT.                     
081600     MOVE 'ISSUED'            TO RPT-RESULT.                              
081700 460-EXIT.                                                                
081800     EXIT.                                                                
081900                                                                          
082000*    ------------------------------------------------------               
082100*    AUDIT-HISTORY WRITER - ONE CALL SITE PER SUCCESSFUL                  
082200*    CREATE/UPDATE/ISSUE.                                                 
082300*    ------------------------------------------------------               
082400 500-WRITE-HISTORY.                                                       
082500     MOVE WS-RUN-USER-ID   TO HST-CHANGED-BY.                             
082600     MOVE WS-RUN-TIMESTAMP TO HST-CHANGED-AT.                             
082700     WRITE INVOICE-HISTORY-RECORD.                                        
082800     IF WS-INVHST-STATUS NOT = '00'                                       
082900         DISPLAY 'INVBAT01 - HISTORY WRITE ERROR RC='                     
083000                 WS-INVHST-STATUS                                         
083100     END-IF.                                                              
083200 500-EXIT.                                                                
083300     EXIT.                                                                
083400                                                                          
083500*    ------------------------------------------------------               
083600*    REJECT HANDLING - BATCH FLOW STEP 3.                                 
083700*    ------------------------------------------------------               
083800 600-REJECT-TRANSACTION.                                                  
083900     ADD 1 TO WS-REJECTED-CT.                                             
084000     MOVE 'REJECTED'          TO RPT-RESULT.                              
084100     STRING RPT-RESULT DELIMITED BY SIZE                                  
084200            ' - ' DELIMITED BY SIZE                                       
084300            WS-REJECT-REASON  DELIMITED BY SIZE                           
084400            INTO RPT-RESULT.                                              
084500     EVALUATE TRUE                                                        
084600         WHEN TRX-ACTION-CREATE                                           
084700             MOVE 'INVOICE-CREATE' TO RPT-ACTION-DESC                     
084800         WHEN TRX-ACTION-UPDATE                                           
084900             MOVE 'INVOICE-UPDATE' TO RPT-ACTION-DESC                     
085000         WHEN TRX-ACTION-ISSUE                                            
085100             MOVE 'INVOICE-ISSUE'  TO RPT-ACTION-DESC                     
085200         WHEN OTHER                                                       
085300             MOVE 'UNKNOWN'        TO RPT-ACTION-DESC                     
085400     END-EVALUATE.                                                        
085500     MOVE TRX-INVOICE-ID TO RPT-INVOICE-ID.                               
085600     MOVE ZEROS          TO RPT-AMOUNT.                                   
085700 600-EXIT.                                                                
085800     EXIT.                                                                
085900                                                                          
086000*    ------------------------------------------------------               
086100*    BATCH FLOW STEP 4 - CONTROL BREAK ON CLIENT ID.                      
086200*    ------------------------------------------------------               
086300 650-CONTROL-BREAK.                                                       
086400     MOVE WS-BREAK-CLIENT-ID    TO RPT-BREAK-CLIENT.                      
086500     MOVE WS-BREAK-INVOICE-CT   TO RPT-BREAK-COUNT.                       
086600     MOVE WS-BREAK-AMOUNT       TO RPT-BREAK-AMOUNT.                      
086700     WRITE BATCH-REPORT-RECORD FROM RPT-BREAK-LINE                        
086800         AFTER ADVANCING 1 LINE.                                          
086900     MOVE ZEROS TO WS-BREAK-INVOICE-CT WS-BREAK-AMOUNT.                   
087000 650-EXIT.                                                                
087100     EXIT.                                                                
087200                                                                          
087300*    ------------------------------------------------------               
087400*    FILE OPEN / CLOSE                                                    
087500*    ------------------------------------------------------               
087600 700-OPEN-FILES.                                                          
087700     OPEN INPUT  INVOICE-TRX-FILE                                         
087800                 SHIPMENT-MASTER-FILE                                     
087900                 INVOICE-MASTER-IN                                        
088000          OUTPUT SHIPMENT-MASTER-OUT                                      
088100                 INVOICE-MASTER-OUT                                       
088200                 INVOICE-HISTORY-FILE                                     
088300                 BATCH-REPORT-FILE.                                       
088400     OPEN I-O    IDEMPOTENCY-FILE.                                        
088500     IF WS-IDMKEY-STATUS = '35'                                           
088600         OPEN OUTPUT IDEMPOTENCY-FILE                                     
088700         CLOSE IDEMPOTENCY-FILE                                           
088800         OPEN I-O IDEMPOTENCY-FILE                                        
088900     END-IF.                                                              
089000     MOVE ZEROS TO IDM-TABLE-COUNT.                                       
089100     PERFORM 701-LOAD-IDEMPOTENCY-KEYS THRU 701-EXIT                      
089200             UNTIL WS-IDMKEY-STATUS = '10'.                               
089300     IF WS-INVTRX-STATUS NOT = '00'                                       
089400         DISPLAY 'INVBAT01 - ERROR OPENING TRANSACTION FILE RC='          
089500                 WS-INVTRX-STATUS                                         
089600         MOVE 16 TO RETURN-CODE                                           
089700         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
089800     END-IF.                                                              
089900 700-EXIT.                                                                
090000     EXIT.                                                                
090100                                                                          
090200 701-LOAD-IDEMPOTENCY-KEYS.                                               
090300     READ IDEMPOTENCY-FILE                                                
090400         AT END                                                           
090500             MOVE '10' TO WS-IDMKEY-STATUS                                
090600             GO TO 701-EXIT                                               
090700     END-READ.                                                            
090800     ADD 1 TO IDM-TABLE-COUNT.                                            
090900     MOVE IDM-SERVICE-KEY TO TBL-IDM-KEY(IDM-TABLE-COUNT).                
091000     MOVE IDM-CREATED-AT  TO TBL-IDM-CREATED-AT(IDM-TABLE-COUNT).         
091100 701-EXIT.                                                                
091200     EXIT.                                                                
091300                                                                          
091400 710-READ-TRANSACTION-FILE.                                               
091500     READ INVOICE-TRX-FILE                                                
091600         AT END                                                           
091700             SET WS-TRAN-EOF TO TRUE                                      
091800     END-READ.                                                            
091900 710-EXIT.                                                                
092000     EXIT.                                                                
092100                                                                          
092200*    ------------------------------------------------------               
092300*    SHIPMENT-REGISTER SEARCH.  SETS WS-SHIPMENT-FOUND-SW                 
092400*    AND WS-DUP-SHIPMENT-SW ('Y' WHEN THE SHIPMENT IS ALREADY             
092500*    TIED TO A DIFFERENT INVOICE THAN THE ONE BEING EDITED).              
092600*    ------------------------------------------------------               
092700 720-SEARCH-SHIPMENT-TABLE.                                               
092800     MOVE 'N' TO WS-SHIPMENT-FOUND-SW.                                    
092900     MOVE 'N' TO WS-DUP-SHIPMENT-SW.                                      
093000     IF SHP-TABLE-COUNT > ZERO                                            
093100         SET SHP-IX TO 1                                                  
093200         SEARCH ALL SHP-TABLE                                             
093300            WHEN TBL-SHP-ID(SHP-IX) =                                     
093350                    ITM-SHIPMENT-ID(TRX-ITEM-IX)                          
093400                 SET WS-SHIPMENT-FOUND TO TRUE                            
093500                 IF TBL-SHP-INVOICED(SHP-IX) = 'Y'                        
093600                     SET WS-DUP-SHIPMENT-FOUND TO TRUE                    
093700                 END-IF                                                   
093800         END-SEARCH                                                       
093900     END-IF.                                                              
094000 720-EXIT.                                                                
094100     EXIT.                                                                
094200                                                                          
094300*    ------------------------------------------------------               
094400*    INVOICE MASTER SEARCH BY INV-ID.  SETS WS-INVOICE-                   
094500*    FOUND-SW AND POSITIONS INV-IX ON A HIT.                              
094600*    ------------------------------------------------------               
094700 310-FIND-INVOICE.                                                        
094800     MOVE 'N' TO WS-INVOICE-FOUND-SW.                                     
094900     IF INV-TABLE-COUNT > ZERO                                            
095000         SET INV-IX TO 1                                                  
095100         SEARCH ALL INV-TABLE                                             
095200             WHEN TBL-INV-ID(INV-IX) = TRX-INVOICE-ID                     
095300                 SET WS-INVOICE-FOUND TO TRUE                             
095400         END-SEARCH                                                       
095500     END-IF.                                                              
095600 310-EXIT.                                                                
095700     EXIT.                                                                
095800                                                                          
095900*    ------------------------------------------------------               
096000*    REPORT HEADING / DETAIL / TOTALS                                     
096100*    ------------------------------------------------------               
096200 800-INIT-REPORT.                                                         
096300     MOVE WS-RUN-TS-CCYY TO RPT-CCYY.                                     
096400     MOVE WS-RUN-TS-MM   TO RPT-MM.                                       
096500     MOVE WS-RUN-TS-DD   TO RPT-DD.                                       
096600     MOVE WS-RUN-TM-HH   TO RPT-HH.                                       
096700     MOVE WS-RUN-TM-MIN  TO RPT-MIN.                                      
096800     MOVE WS-RUN-TM-SS   TO RPT-SS.                                       
096900     WRITE BATCH-REPORT-RECORD FROM RPT-HEADER1                           
097000         AFTER ADVANCING PAGE.                                            
097100     WRITE BATCH-REPORT-RECORD FROM RPT-COLUMN-HDR                        
097200         AFTER ADVANCING 2 LINES.                                         
097300 830-WRITE-DETAIL-LINE.                                                   
097400     WRITE BATCH-REPORT-RECORD FROM RPT-TRAN-DETAIL1                      
097500         AFTER ADVANCING 1 LINE.                                          
097600     MOVE 'N' TO WS-FIRST-DETAIL-SW.                                      
097700 830-EXIT.                                                                
097800     EXIT.                                                                
097900                                                                          
098000 860-WRITE-FINAL-TOTALS.                                                  
098100     WRITE BATCH-REPORT-RECORD FROM RPT-STATS-HDR1                        
098200         AFTER ADVANCING 2 LINES.                                         
098300     MOVE 'TRANSACTIONS READ       ' TO RPT-STATS-LABEL.                  
098400     MOVE WS-TRANS-READ-CT           TO RPT-STATS-VALUE.                  
098500     WRITE BATCH-REPORT-RECORD FROM RPT-STATS-DETAIL                      
098600         AFTER ADVANCING 1 LINE.                                          
098700     MOVE 'INVOICES CREATED        ' TO RPT-STATS-LABEL.                  
098800     MOVE WS-CREATED-CT              TO RPT-STATS-VALUE.                  
098900     WRITE BATCH-REPORT-RECORD FROM RPT-STATS-DETAIL                      
099000         AFTER ADVANCING 1 LINE.                                          
099100     MOVE 'INVOICES UPDATED        ' TO RPT-STATS-LABEL.                  
099200     MOVE WS-UPDATED-CT              TO RPT-STATS-VALUE.                  
099300     WRITE BATCH-REPORT-RECORD FROM RPT-STATS-DETAIL                      
099400         AFTER ADVANCING 1 LINE.                                          
099500     MOVE 'INVOICES ISSUED         ' TO RPT-STATS-LABEL.                  
099600     MOVE WS-ISSUED-CT               TO RPT-STATS-VALUE.                  
099700     WRITE BATCH-REPORT-RECORD FROM RPT-STATS-DETAIL                      
099800         AFTER ADVANCING 1 LINE.                                          
099900     MOVE 'ALREADY ISSUED NO-OPS   ' TO RPT-STATS-LABEL.                  
100000     MOVE WS-ALREADY-ISSUED-CT       TO RPT-STATS-VALUE.                  
100100     WRITE BATCH-REPORT-RECORD FROM RPT-STATS-DETAIL                      
100200         AFTER ADVANCING 1 LINE.                                          
100300     MOVE 'TRANSACTIONS REJECTED   ' TO RPT-STATS-LABEL.                  
100400     MOVE WS-REJECTED-CT             TO RPT-STATS-VALUE.                  
100500     WRITE BATCH-REPORT-RECORD FROM RPT-STATS-DETAIL                      
100600         AFTER ADVANCING 1 LINE.                                          
100700     MOVE 'GRAND TOTAL AMOUNT      ' TO RPT-STATS-AMT-LABEL.              
100800     MOVE WS-GRAND-TOTAL-AMT         TO RPT-STATS-AMT-VALUE.              
100900     WRITE BATCH-REPORT-RECORD FROM RPT-STATS-AMOUNT                      
101000         AFTER ADVANCING 1 LINE.                                          
101100 860-EXIT.                                                                
101200     EXIT.                                                                
101300                                                                          
101400*    ------------------------------------------------------               
101500*    BATCH FLOW STEP 5 - WRITES THE UPDATED MASTERS BACK.                 
101600*    ------------------------------------------------------               
101700 900-REWRITE-SHIPMENT-MASTER.                                             
101800     PERFORM 901-BUILD-SHIPMENT-RECORD THRU 901-EXIT                      
101900             VARYING SHP-IX FROM 1 BY 1                                   
102000             UNTIL SHP-IX > SHP-TABLE-COUNT.                              
102100 900-EXIT.                                                                
102200     EXIT.                                                                
102300                                                                          
102400*    ONE PASS OF THE TABLE LOOP FOR 900-REWRITE-SHIPMENT-MASTER.          
102420*    11-03-08 DPT - MOVES THE NAMED SHPMSTC FIELDS NOW, SAME      CL*21   
102440*    AS 911-BUILD-MASTER-RECORD DOES FOR THE INVOICE MASTER.      CL*21   
102500 901-BUILD-SHIPMENT-RECORD.                                               
102600     MOVE SPACES TO SHPMST-OUT-RECORD.                                    
102700     MOVE TBL-SHP-ID(SHP-IX)        TO SHP-ID.                            
102800     MOVE TBL-SHP-REFERENCE(SHP-IX) TO SHP-REFERENCE.                     
102900     MOVE TBL-SHP-STATUS(SHP-IX)    TO SHP-STATUS.                        
103000     MOVE TBL-SHP-LOCKED(SHP-IX)    TO SHP-LOCKED.                        
103100     MOVE TBL-SHP-INVOICED(SHP-IX)  TO SHP-INVOICED.                      
103200     MOVE TBL-SHP-CREATED-AT(SHP-IX)                                      
103300                                    TO SHP-CREATED-AT.                    
103400     WRITE SHPMST-OUT-RECORD.                                             
103500 901-EXIT.                                                                
103600     EXIT.                                                                
103700                                                                          
103800 910-REWRITE-INVOICE-MASTER.                                              
103900     PERFORM 911-BUILD-MASTER-RECORD THRU 911-EXIT                        
104000             VARYING INV-IX FROM 1 BY 1                                   
104100             UNTIL INV-IX > INV-TABLE-COUNT.                              
104200 910-EXIT.                                                                
104300     EXIT.                                                                
104400                                                                          
104500 911-BUILD-MASTER-RECORD.                                                 
104600     MOVE SPACES TO INVOICE-MASTER-RECORD.                                
104700     MOVE TBL-INV-ID(INV-IX)           TO INV-ID.                         
104800     MOVE TBL-INV-CLIENT-ID(INV-IX)    TO INV-CLIENT-ID.                  
104900     MOVE TBL-INV-INVOICE-DATE(INV-IX) TO INV-INVOICE-DATE.               
105000     MOVE TBL-INV-DUE-DATE(INV-IX)     TO INV-DUE-DATE.                   
105100     MOVE TBL-INV-STATUS(INV-IX)       TO INV-STATUS.                     
105200     MOVE TBL-INV-TOTAL-AMOUNT(INV-IX) TO INV-TOTAL-AMOUNT.               
105300     MOVE TBL-INV-VERSION(INV-IX)      TO INV-VERSION.                    
105400     MOVE TBL-INV-FISCAL-FOLIO(INV-IX) TO INV-FISCAL-FOLIO.               
105500     MOVE TBL-INV-CREATED-BY(INV-IX)   TO INV-CREATED-BY.                 
105600     MOVE TBL-INV-UPDATED-BY(INV-IX)   TO INV-UPDATED-BY.                 
105700     MOVE TBL-INV-CREATED-AT(INV-IX)   TO INV-CREATED-AT.                 
105800     MOVE TBL-INV-UPDATED-AT(INV-IX)   TO INV-UPDATED-AT.                 
105900     MOVE TBL-INV-ITEM-COUNT(INV-IX)   TO INV-ITEM-COUNT.                 
106000     PERFORM 912-COPY-ONE-ITEM-OUT THRU 912-EXIT                          
106100             VARYING WS-SUBSCRIPT FROM 1 BY 1                             
106200             UNTIL WS-SUBSCRIPT > 10.                                     
106300     WRITE INVOICE-MASTER-RECORD.                                         
106400 911-EXIT.                                                                
106500     EXIT.                                                                
106600                                                                          
106700*    ONE PASS OF THE ITEM LOOP FOR 911-BUILD-MASTER-RECORD.               
106800 912-COPY-ONE-ITEM-OUT.                                                   
106900     MOVE TBL-ITM-SHIPMENT-ID(INV-IX, WS-SUBSCRIPT)                       
107000         TO ITM-SHIPMENT-ID(WS-SUBSCRIPT).                                
107100     MOVE TBL-ITM-DESCRIPTION(INV-IX, WS-SUBSCRIPT)                       
107200         TO ITM-DESCRIPTION(WS-SUBSCRIPT).                                
107300     MOVE TBL-ITM-QUANTITY(INV-IX, WS-SUBSCRIPT)                          
107400         TO ITM-QUANTITY(WS-SUBSCRIPT).                                   
107500     MOVE TBL-ITM-UNIT-PRICE(INV-IX, WS-SUBSCRIPT)                        
107600         TO ITM-UNIT-PRICE(WS-SUBSCRIPT).                                 
107700     MOVE TBL-ITM-LINE-TOTAL(INV-IX, WS-SUBSCRIPT)                        
107800         TO ITM-LINE-TOTAL(WS-SUBSCRIPT).                                 
107900 912-EXIT.                                                                
108000     EXIT.                                                                
108100                                                                          
108200 790-CLOSE-FILES.                                                         
108300     CLOSE INVOICE-TRX-FILE                                               
108400           SHIPMENT-MASTER-FILE                                           
108500           SHIPMENT-MASTER-OUT                                            
108600           INVOICE-MASTER-IN                                              
108700           INVOICE-MASTER-OUT                                             
108800           INVOICE-HISTORY-FILE                                           
108900           IDEMPOTENCY-FILE                                               
109000           BATCH-REPORT-FILE.                                             
