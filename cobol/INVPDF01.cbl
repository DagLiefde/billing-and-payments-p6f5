000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE BILLING SYSTEMS GROUP              
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  INVPDF01                                                      
000600*                                                                         
000700* READS THE INVOICE MASTER PRODUCED BY INVBAT01 AND APPENDS               
000800* ONE PDF-LOG ROW PER INVOICE - A SUCCESS ROW WITH A BUILT                
000900* DOCUMENT URL FOR EVERY ISSUED INVOICE, A FAILED ROW WITH THE            
001000* REJECT REASON FOR ANYTHING STILL A DRAFT.                               
001100*                                                                         
001200* RUN AFTER INVBAT01 IN THE NIGHTLY BILLING STREAM.  APPENDS              
001300* ITS OWN COUNTS TO THE SAME BATCH-REPORT INVBAT01 WROTE.                 
001400****************************************************************          
001500*    CHANGE LOG                                                *          
001600*    ----------                                                *          
001700*    04-10-11  MFR  ORIGINAL PROGRAM - PDF RENDER REQ BL-142   *  CL*01   
001800*    04-11-03  MFR  REJECT REASON NOW CARRIES THE INV-STATUS   *  CL*02   
001900*    07-02-05  JQP  PAID STATUS TREATED SAME AS ISSUED FOR PDF *  CL*03   
002000*    10-11-30  DPT  BATCH-REPORT NOW OPENED EXTEND, NOT NEW    *  CL*04   
002050*    11-03-08  DPT  URL REBUILT TO THE DOC ROUTER PATH, ID     *  CL*05   
002070*                   LEADING ZEROS STRIPPED PER BL-207         *   CL*05   
002080*    11-03-08  DPT  PAID DROPPED FROM DOC-ELIGIBILITY - CL*03 W*  CL*06   
002090*    11-03-08  DPT  URL-ID-START/TEMPLATE-CODE MADE 77-LEVEL   *  CL*07   
002100****************************************************************          
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.    INVPDF01.                                                 
002400 AUTHOR.        M F ROURKE.                                               
002500 INSTALLATION.  BILLING SYSTEMS GROUP - DATA CENTER 2.                    
002600 DATE-WRITTEN.  OCTOBER 2004.                                             
002700 DATE-COMPILED.                                                           
002800 SECURITY.      COMPANY CONFIDENTIAL - BATCH BILLING SUBSYSTEM.           
002900****************************************************************          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-3081.                                               
003300 OBJECT-COMPUTER. IBM-3081.                                               
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT INVOICE-MASTER-IN  ASSIGN TO INVMOUT                          
003900         ACCESS IS SEQUENTIAL                                             
004000         FILE STATUS IS WS-INVMST-IN-STATUS.                              
004100                                                                          
004200     SELECT PDF-LOG-FILE       ASSIGN TO PDFLOG                           
004300         ACCESS IS SEQUENTIAL                                             
004400         FILE STATUS IS WS-PDFLOG-STATUS.                                 
004500                                                                          
004600     SELECT BATCH-REPORT-FILE  ASSIGN TO BATRPT                           
004700         ACCESS IS SEQUENTIAL                                             
004800         FILE STATUS IS WS-BATRPT-STATUS.                                 
004900****************************************************************          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300 FD  INVOICE-MASTER-IN                                                    
005400     RECORDING MODE IS F                                                  
005500     BLOCK CONTAINS 0 RECORDS.                                            
005600 COPY INVMSTC.                                                            
005700                                                                          
005800 FD  PDF-LOG-FILE                                                         
005900     RECORDING MODE IS F                                                  
006000     BLOCK CONTAINS 0 RECORDS.                                            
006100 COPY PDFLOGC.                                                            
006200                                                                          
006300 FD  BATCH-REPORT-FILE                                                    
006400     RECORDING MODE IS F.                                                 
006500 01  BATCH-REPORT-RECORD             PIC X(132).                          
006600                                                                          
006700****************************************************************          
006800 WORKING-STORAGE SECTION.                                                 
006900****************************************************************          
006920*    11-03-08 DPT - THESE TWO STAY 77-LEVEL, SHOP STANDARD FOR            
006940*    A STANDALONE SCRATCH COUNTER/SWITCH THAT ISN'T PART OF               
006960*    ANY LARGER GROUP.                                            CL*07   
006980 77  WS-URL-ID-START                  PIC 9(02) COMP.                     
006990 77  WS-TEMPLATE-CODE                 PIC X(10) VALUE 'STANDARD'.         
007000 COPY INVWRKC.                                                            
007100                                                                          
007200*    URL BUILD AREA - THE DOCUMENT ROUTER URL, KEYED BY THE               
007300*    INVOICE ID WITH LEADING ZEROS STRIPPED.  11-03-08 DPT -              
007400*    REBUILT FOR THE NEW ROUTER PATH PER BL-207 - THE OLD                 
007500*    /DOCS/INVOICES/ PATH IS RETIRED.                             CL*05   
007550 01  WS-URL-INV-ID-ED                 PIC Z(07)9.                         
007570 01  WS-URL-BUILD                     PIC X(60).                          
008400                                                                          
008500*    ELIGIBILITY REJECT REASON BUILD - "PDF ONLY FOR ISSUED"              
008600*    PLUS THE ACTUAL STATUS CODE FOUND ON THE MASTER RECORD.              
008700 01  WS-INELIGIBLE-BUILD.                                                 
008800     05  FILLER                       PIC X(21)                           
008900                       VALUE 'PDF ONLY FOR ISSUED '.                      
009000     05  WS-INELIGIBLE-STATUS         PIC X(01).                          
009100 01  WS-INELIGIBLE-BUILD-R  REDEFINES WS-INELIGIBLE-BUILD                 
009200                                      PIC X(22).                          
009300                                                                          
009400*        *******************                                              
009500*            report lines                                                 
009600*        *******************                                              
009700 01  RPT-PDF-STATS-HDR.                                                   
009800     05  FILLER PIC X(28) VALUE 'INVOICE DOCUMENT GENERATION'.            
009900     05  FILLER PIC X(104) VALUE SPACES.                                  
010000                                                                          
010100 01  RPT-PDF-STATS-DETAIL.                                                
010200     05  RPT-PDF-LABEL                PIC X(25) VALUE SPACES.             
010300     05  RPT-PDF-VALUE                PIC ZZZ,ZZZ,ZZ9.                    
010400     05  FILLER                       PIC X(100) VALUE SPACES.            
010500                                                                          
010600****************************************************************          
010700 PROCEDURE DIVISION.                                                      
010800****************************************************************          
010900                                                                          
011000 000-MAIN-PARA.                                                           
011100     PERFORM 700-OPEN-FILES.                                              
011200     PERFORM 710-READ-INVOICE-MASTER THRU 710-EXIT.                       
011300     PERFORM 100-PROCESS-INVOICE THRU 100-EXIT                            
011400             UNTIL WS-INVMST-EOF.                                         
011500     PERFORM 860-WRITE-FINAL-TOTALS THRU 860-EXIT.                        
011600     PERFORM 790-CLOSE-FILES.                                             
011700     GOBACK.                                                              
011800                                                                          
011900*    ------------------------------------------------------               
012000*    DOC-ELIGIBILITY - ONLY AN ISSUED MASTER GETS A DOCUMENT.             
012100*    11-03-08 DPT - CL*03'S "PAID IMPLIES A PRIOR ISSUE, SO       CL*06   
012120*    TREAT IT THE SAME" NEVER ACTUALLY HELD - BILLING ONLY        CL*06   
012140*    WANTS THE DOCUMENT LOGGED THE RUN THE INVOICE WAS            CL*06   
012160*    ISSUED.  A PAID MASTER IS NOT DOC-ELIGIBLE, SAME AS A        CL*06   
012180*    DRAFT.  REMOVED THE PAID DISJUNCT.                           CL*06   
012200*    ------------------------------------------------------               
012300 100-PROCESS-INVOICE.                                                     
012400     ADD 1 TO WS-TRANS-READ-CT.                                           
012500     IF INV-STATUS-ISSUED                                                 
012600         PERFORM 200-GENERATE-DOCUMENT THRU 200-EXIT                      
012700     ELSE                                                                 
012800         PERFORM 250-REJECT-DOCUMENT THRU 250-EXIT                        
012900     END-IF.                                                              
013000     PERFORM 710-READ-INVOICE-MASTER THRU 710-EXIT.                       
013100 100-EXIT.                                                                
013200     EXIT.                                                                
013300                                                                          
013400*    BUILDS THE DOCUMENT URL AND WRITES A SUCCESS PDF-LOG ROW.            
013500 200-GENERATE-DOCUMENT.                                                   
013550     PERFORM 205-BUILD-DOCUMENT-URL THRU 205-EXIT.                        
013700     MOVE INV-ID              TO PDF-INVOICE-ID.                          
013800     SET PDF-STATUS-SUCCESS   TO TRUE.                                    
013900     MOVE WS-URL-BUILD         TO PDF-URL.                                
014000     MOVE WS-TEMPLATE-CODE    TO PDF-TEMPLATE.                            
014100     MOVE SPACES              TO PDF-ERROR-MSG.                           
014200     MOVE WS-RUN-USER-ID      TO PDF-GENERATED-BY.                        
014300     WRITE PDF-LOG-RECORD.                                                
014400     ADD 1 TO WS-PDF-GENERATED-CT.                                        
014500 200-EXIT.                                                                
014600     EXIT.                                                                
014650                                                                          
014660*    STRIPS THE LEADING ZEROS OFF THE INVOICE ID AND STRINGS              
014670*    THE ROUTER URL TOGETHER FOR THE PDF-LOG SUCCESS ROW.         CL*05   
014680 205-BUILD-DOCUMENT-URL.                                                  
014690     MOVE INV-ID TO WS-URL-INV-ID-ED.                                     
014700     MOVE 1 TO WS-URL-ID-START.                                           
014710     INSPECT WS-URL-INV-ID-ED TALLYING WS-URL-ID-START                    
014720         FOR LEADING SPACE.                                               
014730     MOVE SPACES TO WS-URL-BUILD.                                         
014740     STRING 'https://example.com/pdfs/invoice-' DELIMITED BY SIZE         
014750            WS-URL-INV-ID-ED(WS-URL-ID-START:) DELIMITED BY SIZE          
014760            '.pdf' DELIMITED BY SIZE                                      
014770         INTO WS-URL-BUILD.                                               
014780 205-EXIT.                                                                
014790     EXIT.                                                                
014800                                                                          
014850*    A DRAFT (OR ANY STATUS OTHER THAN ISSUED/PAID) IS NOT                
014900*    DOCUMENT-ELIGIBLE - LOGS A FAILED ROW WITH THE REASON.               
015000 250-REJECT-DOCUMENT.                                                     
015100     MOVE INV-STATUS          TO WS-INELIGIBLE-STATUS.                    
015200     MOVE INV-ID              TO PDF-INVOICE-ID.                          
015300     SET PDF-STATUS-FAILED    TO TRUE.                                    
015400     MOVE SPACES              TO PDF-URL.                                 
015500     MOVE WS-TEMPLATE-CODE    TO PDF-TEMPLATE.                            
015600     MOVE WS-INELIGIBLE-BUILD-R TO PDF-ERROR-MSG.                         
015700     MOVE WS-RUN-USER-ID      TO PDF-GENERATED-BY.                        
015800     WRITE PDF-LOG-RECORD.                                                
015900     ADD 1 TO WS-PDF-FAILED-CT.                                           
016000 250-EXIT.                                                                
016100     EXIT.                                                                
016200                                                                          
016300*    ------------------------------------------------------               
016400*    FILE OPEN / CLOSE / I-O                                              
016500*    ------------------------------------------------------               
016600 700-OPEN-FILES.                                                          
016700     OPEN INPUT  INVOICE-MASTER-IN                                        
016800          OUTPUT PDF-LOG-FILE.                                            
016900     OPEN EXTEND BATCH-REPORT-FILE.                                       
017000     IF WS-INVMST-IN-STATUS NOT = '00'                                    
017100         DISPLAY 'INVPDF01 - ERROR OPENING INVOICE MASTER RC='            
017200                 WS-INVMST-IN-STATUS                                      
017300         MOVE 16 TO RETURN-CODE                                           
017400         SET WS-INVMST-EOF TO TRUE                                        
017500     END-IF.                                                              
017600 700-EXIT.                                                                
017700     EXIT.                                                                
017800                                                                          
017900 710-READ-INVOICE-MASTER.                                                 
018000     READ INVOICE-MASTER-IN                                               
018100         AT END                                                           
018200             SET WS-INVMST-EOF TO TRUE                                    
018300     END-READ.                                                            
018400 710-EXIT.                                                                
018500     EXIT.                                                                
018600                                                                          
018700 860-WRITE-FINAL-TOTALS.                                                  
018800     WRITE BATCH-REPORT-RECORD FROM RPT-PDF-STATS-HDR                     
018900         AFTER ADVANCING 2 LINES.                                         
019000     MOVE 'INVOICE MASTERS READ    ' TO RPT-PDF-LABEL.                    
019100     MOVE WS-TRANS-READ-CT           TO RPT-PDF-VALUE.                    
019200     WRITE BATCH-REPORT-RECORD FROM RPT-PDF-STATS-DETAIL                  
019300         AFTER ADVANCING 1 LINE.                                          
019400     MOVE 'DOCUMENTS GENERATED     ' TO RPT-PDF-LABEL.                    
019500     MOVE WS-PDF-GENERATED-CT        TO RPT-PDF-VALUE.                    
019600     WRITE BATCH-REPORT-RECORD FROM RPT-PDF-STATS-DETAIL                  
019700         AFTER ADVANCING 1 LINE.                                          
019800     MOVE 'DOCUMENTS SKIPPED       ' TO RPT-PDF-LABEL.                    
019900     MOVE WS-PDF-FAILED-CT           TO RPT-PDF-VALUE.                    
020000     WRITE BATCH-REPORT-RECORD FROM RPT-PDF-STATS-DETAIL                  
020100         AFTER ADVANCING 1 LINE.                                          
020200 860-EXIT.                                                                
020300     EXIT.                                                                
020400                                                                          
020500 790-CLOSE-FILES.                                                         
020600     CLOSE INVOICE-MASTER-IN                                              
020700           PDF-LOG-FILE                                                   
020800           BATCH-REPORT-FILE.                                             
